000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  2-CARTS.
000400 AUTHOR.  R HOLLOWAY.
000500 INSTALLATION.  MERCHANTS DATA CENTER.
000600 DATE-WRITTEN.  03/16/1987.
000700 DATE-COMPILED.
000800 SECURITY.  UNCLASSIFIED - BATCH PRODUCTION.
000900*****************************************************************
001000*PROGRAM  : 2-CARTS
001100*PURPOSE  : READS THE RAW CART TRANSACTION LIST (CASE, ITEM KEY,
001200*    PRODUCT, QUANTITY, LOCATION, CATEGORY) AND BUILDS THE FIXED
001300*    CART-ITEM-RECORD WORK FILE USED BY 4-TAXCALC.  RECORDS FOR
001400*    THE SAME CASE MUST ARRIVE CONTIGUOUS ON THE RAW FILE - THIS
001500*    PROGRAM DOES NOT RESEQUENCE THEM.  THIS IS THE FIRST OF THE
001600*    TWO "STAGE ONE" PROGRAMS (THE OTHER BEING 2-LOCATIONS/
001700*    2-PRICES) THAT TURN THE VENDOR'S COMMA TEXT INTO FIXED WORK
001800*    FILES.  THE ORDER-ENTRY FRONT END DROPS ONE RAW LINE PER
001900*    ITEM SCANNED AT THE REGISTER; THIS PROGRAM DOES NOT VALIDATE
002000*    THE QUANTITY OR REJECT ZERO/NEGATIVE COUNTS - THAT CHECK
002100*    LIVES DOWNSTREAM IN 4-TAXCALC WHERE THE ANOMALY REPORT IS
002200*    BUILT.
002300*TECTONICS: COBC
002400*****************************************************************
002500*CHANGE LOG
002600*  DATE      INIT  TKT#     DESCRIPTION
002700*  03/16/87  RH    -----    ORIGINAL PROGRAM.
002800*  02/05/91  JM    WO-0411  ITEM KEY WIDENED TO X(10) - VENDOR
002900*                           FEED STARTED USING LONGER SLOT KEYS.
003000*                           OLD X(06) KEY TRUNCATED THE NEW STOCK
003100*                           NUMBERS FROM THE CANNED-GOODS AISLE
003200*                           RESET AND CAUSED SEVERAL ITEMS TO
003300*                           COLLAPSE ONTO ONE KEY DURING THE
003400*                           MARCH RECEIPT RUN.
003500*  06/20/94  KP    WO-0590  ADDED THE CASE/ITEM COMPOUND KEY VIEW
003600*                           BELOW FOR THE UPCOMING DUPLICATE-KEY
003700*                           CHECK IN THE ORDER ENTRY FRONT END.
003800*                           NO CHANGE TO THIS PROGRAM'S OWN LOGIC -
003900*                           THE VIEW IS READ-ONLY BY THE OTHER JOB.
004000*  11/09/98  SW    Y2K-014  REVIEWED FOR YEAR 2000 READINESS.  NO
004100*                           DATE FIELDS PRESENT ON THIS PROGRAM.
004200*  04/25/02  TN    WO-0773  ADDED WHOLE-RECORD ALTERNATE VIEW FOR
004300*                           THE CART DUMP UTILITY (JCL CRTDUMP).
004400*  05/02/02  TN    WO-0773  CHANGED THE MAIN READ LOOP TO CALL OUT
004500*                           TO ITS OWN PARAGRAPH PER SHOP STANDARD
004600*                           4.2.
004700*  09/11/03  TN    WO-0801  MOVED THE LINE COUNTER OUT OF ITS OWN
004800*                           ONE-FIELD GROUP TO A STANDALONE 77
004900*                           LEVEL PER THE REVISED CODING STANDARD -
005000*                           A GROUP WITH A SINGLE COUNTER SERVES NO
005100*                           PURPOSE ONCE THE FILLER PAD IS ADDED.
005200*****************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT CARTIN  ASSIGN TO CARTIN
006000         ORGANIZATION LINE SEQUENTIAL.
006100
006200     SELECT CARTOT  ASSIGN TO CARTOT
006300         ORGANIZATION LINE SEQUENTIAL.
006400
006500*****************************************************************
006600 DATA DIVISION.
006700 FILE SECTION.
006800
006900*    RAW CART LIST - CASE,ITEM,PRODUCT,QTY,LOC,CATEGORY TEXT.
007000*    ONE LINE PER SCANNED ITEM, COMMA DELIMITED, AS DROPPED BY THE
007100*    REGISTER FRONT END.  RECORDS FOR ONE CASE ARE EXPECTED TO
007200*    ARRIVE TOGETHER BUT ARE NOT ENFORCED TO BE SORTED HERE.
007300 FD  CARTIN.
007400 01  CI-RAW-LINE                  PIC X(100).
007500
007600*    FIXED CART-ITEM-RECORD WORK FILE - FEEDS 4-TAXCALC.
007700*    ONE OUTPUT RECORD PER INPUT LINE, NO COLLAPSING OR EDITING
007800*    OF QUANTITY BEYOND THE NUMERIC CONVERSION DONE BELOW.
007900 FD  CARTOT.
008000 01  FS-CART-ITEM-REC.
008100     05  CASE-NAME                PIC X(20).
008200     05  ITEM-KEY                 PIC X(10).
008300     05  ITEM-PRODUCT-NAME        PIC X(20).
008400     05  ITEM-QUANTITY            PIC S9(4).
008500     05  ITEM-LOCATION            PIC X(02).
008600     05  ITEM-CATEGORY            PIC X(12).
008700     05  FILLER                   PIC X(12).
008800
008900*    CASE/ITEM COMPOUND KEY VIEW - DUPLICATE-KEY CHECK, WO-0590.
009000*    OVERLAYS THE FIRST 30 BYTES OF THE RECORD (CASE-NAME PLUS
009100*    ITEM-KEY) SO THE ORDER ENTRY FRONT END CAN COMPARE ONE FIELD
009200*    INSTEAD OF TWO WHEN LOOKING FOR A DUPLICATE SCAN.
009300 01  FS-CART-KEY-R REDEFINES FS-CART-ITEM-REC.
009400     05  FS-CART-COMPOUND-KEY     PIC X(30).
009500     05  FILLER                   PIC X(50).
009600
009700*    QUANTITY VIEWED AS TEXT - USED BY THE CRTDUMP UTILITY WHEN
009800*    A CASE COUNT LOOKS WRONG ON THE FLOOR AND SOMEONE WANTS TO
009900*    SEE THE RAW SCAN NUMBER WITHOUT SIGN EDITING.
010000 01  FS-CART-QTY-R REDEFINES FS-CART-ITEM-REC.
010100     05  FILLER                   PIC X(50).
010200     05  FS-CART-QTY-TEXT         PIC X(04).
010300     05  FILLER                   PIC X(26).
010400
010500*    ALTERNATE WHOLE-RECORD VIEW - USED BY THE CRTDUMP UTILITY,
010600*    WO-0773.  LETS THE DUMP JCL PRINT THE RECORD AS ONE FLAT
010700*    FIELD WITHOUT NAMING EVERY ELEMENTARY ITEM ABOVE.
010800 01  FS-CART-ITEM-REC-DUMP REDEFINES FS-CART-ITEM-REC.
010900     05  FS-CART-DUMP-TEXT        PIC X(80).
011000
011100*****************************************************************
011200 WORKING-STORAGE SECTION.
011300
011400*    STANDALONE SCRATCH ITEMS - SHOP STANDARD 4.2 KEEPS THESE AT
011500*    77 LEVEL WHEN THERE IS ONLY EVER GOING TO BE ONE OF THEM AND
011600*    NO SUBORDINATE FIELDS WILL EVER HANG OFF IT.  ADDED WO-0801.
011700 77  WSS-LINE-COUNT               PIC 9(5) COMP VALUE 0.
011800
011900*    END-OF-FILE SWITCH - SET BY LIRE-UNE-LIGNE, TESTED BY THE
012000*    PERFORM UNTIL IN MAIN-PROCEDURE.  HIGH-VALUES IS THE SHOP'S
012100*    STANDARD "NO MORE RECORDS" SENTINEL.
012200 01  EOF-MANAGER.
012300     05  FIN-ENREG                PIC X(01) VALUE SPACE.
012400         88  FF                             VALUE HIGH-VALUE.
012500     05  FILLER                   PIC X(01).
012600
012700*    THE SIX COMMA-SEPARATED FIELDS OFF ONE RAW LINE, BEFORE ANY
012800*    NUMERIC CONVERSION OF THE QUANTITY.
012900 01  WSS-CSV-FIELDS.
013000     05  WSS-CASE-NAME            PIC X(20).
013100     05  WSS-ITEM-KEY             PIC X(10).
013200     05  WSS-PRODUCT-NAME         PIC X(20).
013300     05  WSS-QUANTITY-TEXT        PIC X(06).
013400     05  WSS-LOCATION             PIC X(02).
013500     05  WSS-CATEGORY             PIC X(12).
013600     05  FILLER                   PIC X(01).
013700
013800*    QUANTITY WORK AREA - THE TEXT FIELD ABOVE MOVED INTO A
013900*    NUMERIC PICTURE SO IT CAN BE STORED SIGNED ON THE OUTPUT
014000*    RECORD.  MOVE (NOT COMPUTE) DOES THE CONVERSION - VENDOR
014100*    QUANTITIES HAVE NO DECIMAL POINT.
014200 01  WSS-QUANTITY-WORK.
014300     05  WSS-QUANTITY-NUM         PIC S9(4).
014400     05  FILLER                   PIC X(01).
014500
014600*****************************************************************
014700 PROCEDURE DIVISION.
014800*    MAIN-PROCEDURE - OPENS BOTH FILES, DRIVES THE READ LOOP ONE
014900*    RAW LINE AT A TIME THROUGH LIRE-UNE-LIGNE, THEN CLOSES OUT.
015000*    KEPT DELIBERATELY SHORT PER SHOP STANDARD 4.2 SO THE READ
015100*    LOOP BODY CAN BE FOLLOWED AND CHANGED WITHOUT WADING THROUGH
015200*    THIS PARAGRAPH.
015300 MAIN-PROCEDURE.
015400
015500     OPEN INPUT CARTIN
015600     OPEN OUTPUT CARTOT
015700
015800     PERFORM LIRE-UNE-LIGNE UNTIL FF
015900
016000     CLOSE CARTIN CARTOT
016100
016200     PERFORM FIN-PGM
016300     .
016400
016500*===============================================================*
016600*    LIRE-UNE-LIGNE - READ ONE RAW LINE.  AT END-OF-FILE, SET
016700*    THE SWITCH; OTHERWISE SPLIT AND BUILD THE OUTPUT RECORD AND
016800*    WRITE IT.  CALLED REPEATEDLY BY MAIN-PROCEDURE.  NOTE THE
016900*    LINE COUNT IS BUMPED HERE AND NOWHERE ELSE - IF THE CRTDUMP
017000*    UTILITY EVER REPORTS A COUNT THAT DOES NOT MATCH THE NUMBER
017100*    OF LINES ON CARTOT, LOOK HERE FIRST.
017200
017300 LIRE-UNE-LIGNE.
017400     READ CARTIN
017500         AT END
017600             SET FF TO TRUE
017700         NOT AT END
017800             PERFORM SPLIT-CART-LINE
017900             PERFORM BUILD-CART-ITEM-RECORD
018000             WRITE FS-CART-ITEM-REC
018100             ADD 1 TO WSS-LINE-COUNT
018200     END-READ
018300     .
018400
018500*===============================================================*
018600*    SPLIT-CART-LINE - PULL THE SIX COMMA-SEPARATED FIELDS OFF
018700*    THE RAW LINE AND CONVERT THE QUANTITY TO NUMERIC.  THE
018800*    UNSTRING BELOW LEAVES ANY TRAILING FIELD BLANK IF THE RAW
018900*    LINE HAS FEWER THAN SIX COMMA GROUPS - THIS HAS NOT HAPPENED
019000*    IN PRODUCTION SINCE THE REGISTER FRONT END ALWAYS WRITES ALL
019100*    SIX, BUT THE UNSTRING IS LEFT PERMISSIVE RATHER THAN ADDING
019200*    A REJECT PATH THAT WOULD NEVER FIRE.
019300
019400 SPLIT-CART-LINE.
019500     INITIALIZE WSS-CSV-FIELDS WSS-QUANTITY-WORK
019600     UNSTRING CI-RAW-LINE DELIMITED BY ","
019700         INTO WSS-CASE-NAME  WSS-ITEM-KEY
019800              WSS-PRODUCT-NAME WSS-QUANTITY-TEXT
019900              WSS-LOCATION    WSS-CATEGORY
020000     END-UNSTRING
020100     MOVE WSS-QUANTITY-TEXT TO WSS-QUANTITY-NUM
020200     .
020300
020400*===============================================================*
020500*    BUILD-CART-ITEM-RECORD - ASSEMBLE THE FIXED OUTPUT RECORD.
020600*    INITIALIZE FIRST SO THE TRAILING FILLER PAD AND ANY UNUSED
020700*    BYTES OF ITEM-CATEGORY ARE ALWAYS SPACE-FILLED ON EVERY
020800*    WRITE, NOT JUST THE FIRST ONE.
020900
021000 BUILD-CART-ITEM-RECORD.
021100     INITIALIZE FS-CART-ITEM-REC
021200     MOVE WSS-CASE-NAME     TO CASE-NAME
021300     MOVE WSS-ITEM-KEY      TO ITEM-KEY
021400     MOVE WSS-PRODUCT-NAME  TO ITEM-PRODUCT-NAME
021500     MOVE WSS-QUANTITY-NUM  TO ITEM-QUANTITY
021600     MOVE WSS-LOCATION      TO ITEM-LOCATION
021700     MOVE WSS-CATEGORY      TO ITEM-CATEGORY
021800     .
021900
022000*===============================================================*
022100*    FIN-PGM - END OF JOB.  NOTHING TO FLUSH OR ROLL BACK - BOTH
022200*    FILES ARE ALREADY CLOSED BY MAIN-PROCEDURE BEFORE THIS IS
022300*    REACHED.
022400
022500 FIN-PGM.
022600     STOP RUN.
022700*===============================================================*
