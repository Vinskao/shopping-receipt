000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  5-TOTAUX.
000400 AUTHOR.  J MARTINEZ.
000500 INSTALLATION.  MERCHANTS DATA CENTER.
000600 DATE-WRITTEN.  02/18/1991.
000700 DATE-COMPILED.
000800 SECURITY.  UNCLASSIFIED - BATCH PRODUCTION.
000900*****************************************************************
001000*PROGRAM  : 5-TOTAUX
001100*PURPOSE  : GROUPS THE TAXED CART-ITEM WORK FILE BY CASE NAME
001200*    (RECORDS FOR THE SAME CASE MUST ARRIVE CONTIGUOUS ON THE
001300*    TAXED FILE - THIS PROGRAM DOES NOT RESEQUENCE THEM).  FOR
001400*    EACH CASE THE ITEM NAMES ARE REFORMATTED, THE ITEMS ARE
001500*    SORTED DESCENDING BY THE FORMATTED NAME, AND THE CASE'S
001600*    SUBTOTAL, TAX, AND GRAND TOTAL ARE COMPUTED.  ONE DETAIL
001700*    RECORD PER ITEM PLUS ONE SUMMARY RECORD PER CASE IS WRITTEN
001800*    TO THE CASE-TOTALS WORK FILE THAT FEEDS 6-RECEIPT.
001900*
002000*    THE CONTROL BREAK LOGIC HERE IS THE SAME SHAPE AS EVERY
002100*    OTHER BREAK-ON-CHANGE PROGRAM IN THE SHOP - WATCH THE KEY
002200*    FIELD, AND WHEN IT CHANGES, CLOSE OUT THE PRIOR GROUP BEFORE
002300*    STARTING THE NEXT ONE.  THE ONE WRINKLE HERE IS THE FINAL
002400*    CASE IN THE FILE, WHICH NEVER TRIGGERS A CHANGE-OF-KEY SINCE
002500*    THERE IS NO RECORD AFTER IT - MAIN-PROCEDURE HANDLES THAT BY
002600*    CLOSING OUT WHATEVER CASE IS STILL OPEN AFTER THE READ LOOP
002700*    ENDS, PROVIDED AT LEAST ONE ITEM WAS EVER LOADED.
002800*TECTONICS: COBC
002900*****************************************************************
003000*CHANGE LOG
003100*  DATE      INIT  TKT#     DESCRIPTION
003200*  02/18/91  JM    -----    ORIGINAL PROGRAM.
003300*  08/09/93  KP    WO-0519  RAISED THE PER-CASE ITEM TABLE FROM 25
003400*                           TO 50 ENTRIES - LARGE ORDER CASES FROM
003500*                           THE MAIL-ORDER FEED WERE TRUNCATING.
003600*  01/30/95  KP    WO-0562  CASE TAX NOW CARRIES SIX DECIMAL PLACES
003700*                           THROUGH THE ACCUMULATOR - ROUNDING WAS
003800*                           HAPPENING TOO EARLY AND DRIFTING A CENT
003900*                           ON MULTI-ITEM CASES.  THE FULL-PRECISION
004000*                           TAX AMOUNT NOW COMES STRAIGHT THROUGH
004100*                           FROM 4-TAXCALC UNCHANGED AND IS ROUNDED
004200*                           EXACTLY ONCE, IN ECRIRE-SOMMAIRE-CAS.
004300*  11/09/98  SW    Y2K-014  REVIEWED FOR YEAR 2000 READINESS.  NO
004400*                           DATE FIELDS PRESENT ON THIS PROGRAM.
004500*  04/26/02  TN    WO-0775  ADDED WHOLE-RECORD ALTERNATE VIEW FOR
004600*                           THE CASE-TOTALS DUMP UTILITY.
004700*  05/02/02  TN    WO-0775  CHANGED THE MAIN READ LOOP AND THE
004800*                           EXCHANGE SORT TO CALL OUT TO THEIR OWN
004900*                           PARAGRAPHS PER SHOP STANDARD 4.2.
005000*  09/11/03  TN    WO-0801  MOVED WSS-CURRENT-CASE AND THE CASE
005100*                           COUNTER OUT OF ONE-FIELD GROUPS TO
005200*                           STANDALONE 77 LEVELS PER THE REVISED
005300*                           CODING STANDARD - NO LOGIC CHANGE.
005400*****************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT TAXOT   ASSIGN TO TAXOT
006200         ORGANIZATION LINE SEQUENTIAL.
006300
006400     SELECT CASOT   ASSIGN TO CASOT
006500         ORGANIZATION LINE SEQUENTIAL.
006600
006700*****************************************************************
006800 DATA DIVISION.
006900 FILE SECTION.
007000
007100*    TAXED CART-ITEM WORK FILE, INPUT HERE - BUILT BY 4-TAXCALC.
007200*    THE TAX AMOUNT ARRIVES AT FULL SIX-DECIMAL PRECISION -
007300*    NOTHING HAS BEEN ROUNDED YET.
007400 FD  TAXOT.
007500 01  FS-CART-TAX-REC.
007600     05  CT-CASE-NAME             PIC X(20).
007700     05  CT-ITEM-KEY               PIC X(10).
007800     05  CT-ITEM-PRODUCT-NAME     PIC X(20).
007900     05  CT-ITEM-QUANTITY         PIC S9(4).
008000     05  CT-UNIT-PRICE            PIC S9(5)V99.
008100     05  CT-TAX-RATE              PIC S9V9(4).
008200     05  CT-TAX-AMOUNT            PIC S9(9)V9(6).
008300     05  FILLER                   PIC X(11).
008400
008500*    CASE-TOTALS WORK FILE - FEEDS 6-RECEIPT.  ONE 'D' RECORD PER
008600*    SORTED ITEM, FOLLOWED BY ONE 'S' SUMMARY RECORD PER CASE.
008700*    6-RECEIPT KNOWS A CASE HAS ENDED WHEN IT SEES THE 'S' RECORD -
008800*    IT DOES NOT COUNT DETAIL LINES OR WATCH FOR A CASE NAME
008900*    CHANGE OF ITS OWN.
009000 FD  CASOT.
009100 01  FS-CASE-REC.
009200     05  CR-REC-TYPE               PIC X(01).
009300     05  CR-CASE-NAME              PIC X(20).
009400     05  CR-ITEM-NAME              PIC X(20).
009500     05  CR-ITEM-QUANTITY          PIC S9(4).
009600     05  CR-ITEM-PRICE             PIC S9(5)V99.
009700     05  CR-CASE-SUBTOTAL          PIC S9(7)V99.
009800     05  CR-CASE-TAX               PIC S9(7)V99.
009900     05  CR-CASE-TOTAL             PIC S9(7)V99.
010000     05  FILLER                    PIC X(10).
010100
010200*    ALTERNATE WHOLE-RECORD VIEW - USED BY THE CASE-TOTALS DUMP
010300*    UTILITY, WO-0775, WHEN A CASE TOTAL LOOKS WRONG AND SOMEONE
010400*    WANTS TO SEE THE RECORD EXACTLY AS WRITTEN TO CASOT.
010500 01  FS-CASE-REC-DUMP REDEFINES FS-CASE-REC.
010600     05  FS-CASE-DUMP-TEXT         PIC X(89).
010700
010800*****************************************************************
010900 WORKING-STORAGE SECTION.
011000
011100*    STANDALONE SCRATCH ITEMS - SHOP STANDARD 4.2, ADDED WO-0801.
011200*    WSS-CURRENT-CASE HOLDS THE CASE NAME OF WHATEVER CASE IS
011300*    PRESENTLY OPEN IN TAB-CASE-ITEMS BELOW; WSS-CASE-COUNT IS THE
011400*    RUNNING COUNT OF CASES CLOSED OUT SO FAR THIS RUN.
011500 77  WSS-CURRENT-CASE              PIC X(20) VALUE SPACES.
011600 77  WSS-CASE-COUNT                PIC 9(5) COMP VALUE 0.
011700
011800*    END-OF-FILE SWITCH - SET BY LIRE-UNE-LIGNE, TESTED BY THE
011900*    PERFORM UNTIL IN MAIN-PROCEDURE.
012000 01  EOF-MANAGER.
012100     05  FIN-ENREG                 PIC X(01) VALUE SPACE.
012200         88  FF                              VALUE HIGH-VALUE.
012300     05  FILLER                    PIC X(01).
012400
012500*    PER-CASE ITEM TABLE - HOLDS ONE CASE'S ITEMS AT A TIME.
012600*    RESET TO ZERO ENTRIES AT THE END OF CLOTURER-CAS SO THE NEXT
012700*    CASE STARTS WITH A CLEAN TABLE - THE ROWS THEMSELVES ARE NOT
012800*    CLEARED, ONLY WSS-ITEM-COUNT, SINCE EVERY FIELD IN A ROW IS
012900*    OVERWRITTEN BEFORE IT IS EVER READ AGAIN.
013000 01  TAB-CASE-ITEMS.
013100     05  WSS-ITEM-COUNT            PIC 9(2) COMP VALUE 0.
013200     05  TAB-ITEM OCCURS 50.
013300         10  TAB-ITEM-NAME         PIC X(20).
013400         10  TAB-ITEM-QTY          PIC S9(4).
013500         10  TAB-ITEM-PRICE        PIC S9(5)V99.
013600         10  TAB-ITEM-TAX          PIC S9(9)V9(6).
013700     05  FILLER                    PIC X(01).
013800
013900*    ONE-ROW SWAP AREA FOR THE EXCHANGE SORT BELOW.  A GROUP MOVE
014000*    OF THE WHOLE ROW IS USED RATHER THAN FOUR SEPARATE ELEMENTARY
014100*    MOVES SINCE TAB-ITEM AND WSS-SWAP-ITEM ARE LAID OUT IDENTICALLY.
014200 01  WSS-SWAP-ITEM.
014300     05  WSS-SWAP-NAME             PIC X(20).
014400     05  WSS-SWAP-QTY              PIC S9(4).
014500     05  WSS-SWAP-PRICE            PIC S9(5)V99.
014600     05  WSS-SWAP-TAX              PIC S9(9)V9(6).
014700     05  FILLER                    PIC X(01).
014800
014900*    FLAT VIEW OF THE SWAP AREA - USED BY THE CASE-TOTALS DUMP,
015000*    WO-0775, TO PRINT THE ITEM CURRENTLY IN FLIGHT DURING THE
015100*    SORT WITHOUT NAMING ALL FOUR ELEMENTARY FIELDS.
015200 01  WSS-SWAP-ITEM-X REDEFINES WSS-SWAP-ITEM PIC X(47).
015300
015400*    ITEM NAME FORMATTING WORK AREA - SEE FORMATER-NOM-ARTICLE
015500*    BELOW.  WSS-NAME-NEW-WORD TRACKS WHETHER THE NEXT LETTER
015600*    SCANNED STARTS A NEW WORD (AND SO SHOULD BE UPPERCASED).
015700 01  WSS-NAME-WORK-AREA.
015800     05  WSS-NAME-WORK             PIC X(20).
015900     05  WSS-NAME-NEW-WORD         PIC 9(1).
016000     05  FILLER                    PIC X(01).
016100
016200*    RUNNING CASE SUBTOTAL AND FULL-PRECISION TAX ACCUMULATOR.
016300*    KEPT AT SIX DECIMAL PLACES ON THE TAX SIDE UNTIL THE MOMENT
016400*    THE SUMMARY RECORD IS BUILT - SEE WO-0562 IN THE CHANGE LOG
016500*    ABOVE FOR WHY EARLY ROUNDING WAS DROPPED.
016600 01  WSS-CASE-TOTALS-WORK.
016700     05  WSS-CASE-SUBTOTAL         PIC S9(7)V99.
016800     05  WSS-CASE-TAX-FULL         PIC S9(9)V9(6).
016900     05  FILLER                    PIC X(01).
017000
017100*    FLAT VIEW OF THE CASE-TOTALS ACCUMULATOR - CASE-TOTALS DUMP,
017200*    WO-0775.
017300 01  WSS-CASE-TOTALS-WORK-X REDEFINES WSS-CASE-TOTALS-WORK
017400                                       PIC X(25).
017500
017600*    TABLE SEARCH AND SORT SUBSCRIPTS.  SUB-I AND SUB-J DRIVE THE
017700*    EXCHANGE SORT AND THE ACCUMULATION LOOP; SUB-NAME DRIVES THE
017800*    LETTER-BY-LETTER SCAN IN FORMATER-NOM-ARTICLE.  KEPT AS ONE
017900*    GROUP SINCE ALL THREE ARE PURE SCRATCH SUBSCRIPTS WITH NO
018000*    LIFE OUTSIDE A SINGLE PERFORM VARYING.
018100*
018200*    SUB-I DOES DOUBLE DUTY - IT DRIVES BOTH THE OUTER SORT PASS
018300*    LOOP IN TRIER-ARTICLES-CAS AND, SEPARATELY, THE ACCUMULATION
018400*    LOOP IN CALCULER-TOTAUX-CAS.  THE TWO USES NEVER OVERLAP
018500*    SINCE SORTING ALWAYS FINISHES BEFORE TOTALING STARTS, SO
018600*    SHARING THE ONE SUBSCRIPT COSTS NOTHING AND SAVES A FIELD.
018700 01  WSS-SUBSCRIPTS.
018800     05  SUB-I                     PIC 9(2) COMP.
018900     05  SUB-J                     PIC 9(2) COMP.
019000     05  SUB-NAME                  PIC 9(2) COMP.
019100     05  FILLER                    PIC X(01).
019200
019300*****************************************************************
019400 PROCEDURE DIVISION.
019500*    MAIN-PROCEDURE - DRIVES THE READ LOOP OVER TAXOT, THEN CLOSES
019600*    OUT WHATEVER CASE IS STILL OPEN WHEN THE FILE RUNS OUT - THE
019700*    LAST CASE IN THE FILE NEVER GETS A CHANGE-OF-KEY TO TRIGGER
019800*    ITS OWN CLOTURER-CAS CALL, SO THIS CHECK IS THE ONLY THING
019900*    THAT FLUSHES IT.  THE WSS-ITEM-COUNT > 0 TEST GUARDS AGAINST
020000*    AN EMPTY TAXOT FILE, WHICH WOULD OTHERWISE WRITE A BOGUS
020100*    ZERO-ITEM SUMMARY RECORD FOR NO CASE AT ALL.
020200 MAIN-PROCEDURE.
020300
020400     OPEN INPUT TAXOT
020500     OPEN OUTPUT CASOT
020600
020700     PERFORM LIRE-UNE-LIGNE UNTIL FF
020800
020900     IF WSS-ITEM-COUNT > 0
021000         PERFORM CLOTURER-CAS
021100     END-IF
021200
021300     CLOSE TAXOT CASOT
021400
021500     PERFORM FIN-PGM
021600     .
021700
021800*===============================================================*
021900*    LIRE-UNE-LIGNE - READ ONE TAXED ITEM, OR SET THE END-OF-FILE
022000*    SWITCH.  CALLED REPEATEDLY BY MAIN-PROCEDURE.
022100
022200 LIRE-UNE-LIGNE.
022300     READ TAXOT
022400         AT END
022500             SET FF TO TRUE
022600         NOT AT END
022700             PERFORM TRAITER-LIGNE
022800     END-READ
022900     .
023000
023100*===============================================================*
023200*    TRAITER-LIGNE - ADD ONE TAXED ITEM TO THE CURRENT CASE'S
023300*    IN-MEMORY TABLE.  CLOSES OUT THE PRIOR CASE WHEN THE CASE
023400*    NAME CHANGES (CONTROL BREAK ON CT-CASE-NAME).  THE SECOND IF
023500*    BELOW ONLY FIRES ON THE VERY FIRST ITEM OF A NEW CASE - ONCE
023600*    WSS-ITEM-COUNT IS NONZERO, WSS-CURRENT-CASE IS ALREADY
023700*    CORRECT AND IS LEFT ALONE UNTIL THE NEXT BREAK.
023800
023900 TRAITER-LIGNE.
024000     IF WSS-ITEM-COUNT > 0
024100             AND CT-CASE-NAME NOT = WSS-CURRENT-CASE
024200         PERFORM CLOTURER-CAS
024300     END-IF
024400
024500     IF WSS-ITEM-COUNT = 0
024600         MOVE CT-CASE-NAME TO WSS-CURRENT-CASE
024700     END-IF
024800
024900     ADD 1 TO WSS-ITEM-COUNT
025000     PERFORM FORMATER-NOM-ARTICLE
025100     MOVE WSS-NAME-WORK TO TAB-ITEM-NAME(WSS-ITEM-COUNT)
025200     MOVE CT-ITEM-QUANTITY TO TAB-ITEM-QTY(WSS-ITEM-COUNT)
025300     MOVE CT-UNIT-PRICE TO TAB-ITEM-PRICE(WSS-ITEM-COUNT)
025400     MOVE CT-TAX-AMOUNT TO TAB-ITEM-TAX(WSS-ITEM-COUNT)
025500     .
025600
025700*===============================================================*
025800*    FORMATER-NOM-ARTICLE - R8: LOWER-CASE THE PRODUCT NAME,
025900*    TURN EACH UNDERSCORE INTO A SPACE, AND CAPITALIZE THE FIRST
026000*    LETTER OF EVERY WORD.  LEAVES THE RESULT IN WSS-NAME-WORK.
026100*    THE VENDOR FEED SENDS PRODUCT NAMES AS UNDERSCORE-JOINED
026200*    UPPER CASE TOKENS (E.G. "CANNED_BEANS") SO THE RECEIPT PRINTS
026300*    THEM IN NORMAL TITLE CASE INSTEAD OF SHOUTING AT THE
026400*    CUSTOMER - THIS WAS A SPECIFIC COMPLAINT FROM STORE
026500*    MANAGEMENT WHEN THE FEED FIRST WENT LIVE.
026600
026700 FORMATER-NOM-ARTICLE.
026800     MOVE CT-ITEM-PRODUCT-NAME TO WSS-NAME-WORK
026900     INSPECT WSS-NAME-WORK CONVERTING
027000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
027100         "abcdefghijklmnopqrstuvwxyz"
027200     INSPECT WSS-NAME-WORK CONVERTING "_" TO " "
027300     MOVE 1 TO WSS-NAME-NEW-WORD
027400     PERFORM CAPITALISER-UNE-LETTRE
027500         VARYING SUB-NAME FROM 1 BY 1 UNTIL SUB-NAME > 20
027600     .
027700
027800*    CAPITALISER-UNE-LETTRE - EXAMINE ONE CHARACTER POSITION.  A
027900*    SPACE MEANS THE NEXT CHARACTER STARTS A NEW WORD; OTHERWISE,
028000*    IF THE PRIOR CHARACTER WAS A WORD BOUNDARY, UPPERCASE THIS
028100*    ONE AND CLEAR THE FLAG SO THE REST OF THE WORD STAYS LOWER.
028200 CAPITALISER-UNE-LETTRE.
028300     IF WSS-NAME-WORK(SUB-NAME:1) = SPACE
028400         MOVE 1 TO WSS-NAME-NEW-WORD
028500     ELSE
028600         IF WSS-NAME-NEW-WORD = 1
028700             INSPECT WSS-NAME-WORK(SUB-NAME:1) CONVERTING
028800                 "abcdefghijklmnopqrstuvwxyz" TO
028900                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
029000             MOVE 0 TO WSS-NAME-NEW-WORD
029100         END-IF
029200     END-IF
029300     .
029400
029500*===============================================================*
029600*    CLOTURER-CAS - SORT THE CASE'S ITEMS, COMPUTE ITS TOTALS,
029700*    WRITE THE DETAIL AND SUMMARY RECORDS, AND RESET THE TABLE.
029800*    CALLED BOTH ON A MID-FILE CHANGE OF CASE AND ONCE MORE AT
029900*    END OF FILE FROM MAIN-PROCEDURE FOR THE LAST CASE.
030000*
030100*    THE FOUR STEPS BELOW MUST RUN IN THIS ORDER - THE DETAIL
030200*    WRITE READS TAB-ITEM IN ITS FINAL SORTED SEQUENCE, AND THE
030300*    SUMMARY WRITE DEPENDS ON THE TOTALS COMPUTED ONE STEP
030400*    EARLIER.  REORDERING THEM WOULD PRINT DETAIL LINES IN
030500*    RAW SCAN ORDER INSTEAD OF THE SORTED ORDER R10 CALLS FOR.
030600
030700 CLOTURER-CAS.
030800     PERFORM TRIER-ARTICLES-CAS
030900     PERFORM CALCULER-TOTAUX-CAS
031000     PERFORM ECRIRE-DETAILS-CAS
031100     PERFORM ECRIRE-SOMMAIRE-CAS
031200     ADD 1 TO WSS-CASE-COUNT
031300     MOVE 0 TO WSS-ITEM-COUNT
031400     .
031500
031600*===============================================================*
031700*    TRIER-ARTICLES-CAS - R10: EXCHANGE SORT THE CASE'S ITEMS
031800*    DESCENDING BY THE FORMATTED PRODUCT NAME.  A ONE-CASE FILE
031900*    WORTH OF ITEMS NEVER EXCEEDS 50 ROWS, SO A SIMPLE BUBBLE-
032000*    STYLE EXCHANGE SORT HAS ALWAYS BEEN FAST ENOUGH HERE - THIS
032100*    SHOP HAS NEVER NEEDED TO CALL OUT TO SORT FOR A TABLE THIS
032200*    SMALL.
032300
032400 TRIER-ARTICLES-CAS.
032500     PERFORM FAIRE-UNE-PASSE
032600         VARYING SUB-I FROM 1 BY 1
032700         UNTIL SUB-I > WSS-ITEM-COUNT - 1
032800     .
032900
033000*    FAIRE-UNE-PASSE - ONE PASS OF THE EXCHANGE SORT.  EACH PASS
033100*    BUBBLES THE NEXT-LARGEST REMAINING NAME UP ONE MORE POSITION,
033200*    SO THE UPPER BOUND ON SUB-J SHRINKS BY ONE EVERY PASS.
033300 FAIRE-UNE-PASSE.
033400     PERFORM COMPARER-DEUX-ARTICLES
033500         VARYING SUB-J FROM 1 BY 1
033600         UNTIL SUB-J > WSS-ITEM-COUNT - SUB-I
033700     .
033800
033900*    COMPARER-DEUX-ARTICLES - COMPARE TWO ADJACENT ENTRIES AND
034000*    SWAP THEM IF THEY ARE OUT OF DESCENDING ORDER.
034100 COMPARER-DEUX-ARTICLES.
034200     IF TAB-ITEM-NAME(SUB-J) < TAB-ITEM-NAME(SUB-J + 1)
034300         PERFORM ECHANGER-ARTICLES
034400     END-IF
034500     .
034600
034700*===============================================================*
034800*    ECHANGER-ARTICLES - SWAP TWO ADJACENT ENTRIES IN TAB-ITEM.
034900*    USES THE GROUP-LEVEL WSS-SWAP-ITEM RATHER THAN FOUR PAIRS OF
035000*    ELEMENTARY MOVES SINCE EVERY FIELD IN A ROW MOVES TOGETHER.
035100
035200 ECHANGER-ARTICLES.
035300     MOVE TAB-ITEM(SUB-J) TO WSS-SWAP-ITEM
035400     MOVE TAB-ITEM(SUB-J + 1) TO TAB-ITEM(SUB-J)
035500     MOVE WSS-SWAP-ITEM TO TAB-ITEM(SUB-J + 1)
035600     .
035700
035800*===============================================================*
035900*    CALCULER-TOTAUX-CAS - R5, R6: SUM THE CASE'S SUBTOTAL AND
036000*    TAX AT FULL PRECISION.  ROUNDING HAPPENS ONLY WHEN THE
036100*    SUMMARY RECORD IS BUILT, PER R4.
036200
036300 CALCULER-TOTAUX-CAS.
036400     MOVE 0 TO WSS-CASE-SUBTOTAL
036500     MOVE 0 TO WSS-CASE-TAX-FULL
036600     PERFORM ACCUMULER-UN-ARTICLE
036700         VARYING SUB-I FROM 1 BY 1 UNTIL SUB-I > WSS-ITEM-COUNT
036800     .
036900
037000*    ACCUMULER-UN-ARTICLE - ADD ONE ITEM'S EXTENDED PRICE AND TAX
037100*    INTO THE RUNNING CASE ACCUMULATORS.  THE SUBTOTAL IS QUANTITY
037200*    TIMES UNIT PRICE COMPUTED FRESH HERE RATHER THAN CARRIED
037300*    FORWARD FROM 4-TAXCALC, SINCE 4-TAXCALC NEVER EXTENDS THE
037400*    PRICE BY QUANTITY - IT ONLY RESOLVES THE UNIT PRICE.
037500 ACCUMULER-UN-ARTICLE.
037600     COMPUTE WSS-CASE-SUBTOTAL = WSS-CASE-SUBTOTAL +
037700         (TAB-ITEM-PRICE(SUB-I) * TAB-ITEM-QTY(SUB-I))
037800     ADD TAB-ITEM-TAX(SUB-I) TO WSS-CASE-TAX-FULL
037900     .
038000
038100*===============================================================*
038200*    ECRIRE-DETAILS-CAS - WRITE ONE 'D' RECORD PER SORTED ITEM.
038300
038400 ECRIRE-DETAILS-CAS.
038500     PERFORM ECRIRE-UN-DETAIL
038600         VARYING SUB-I FROM 1 BY 1 UNTIL SUB-I > WSS-ITEM-COUNT
038700     .
038800
038900*    ECRIRE-UN-DETAIL - WRITE ONE ITEM'S DETAIL LINE.  NOTE THE
039000*    ITEM'S OWN TAX AND EXTENDED PRICE ARE NOT CARRIED ONTO THIS
039100*    RECORD - 6-RECEIPT PRINTS QUANTITY AND UNIT PRICE ONLY ON
039200*    THE DETAIL LINE AND SHOWS TAX SOLELY AS A CASE-LEVEL FIGURE
039300*    ON THE SUMMARY LINE BELOW.
039400 ECRIRE-UN-DETAIL.
039500     INITIALIZE FS-CASE-REC
039600     MOVE "D" TO CR-REC-TYPE
039700     MOVE WSS-CURRENT-CASE TO CR-CASE-NAME
039800     MOVE TAB-ITEM-NAME(SUB-I) TO CR-ITEM-NAME
039900     MOVE TAB-ITEM-QTY(SUB-I) TO CR-ITEM-QUANTITY
040000     MOVE TAB-ITEM-PRICE(SUB-I) TO CR-ITEM-PRICE
040100     WRITE FS-CASE-REC
040200     .
040300
040400*===============================================================*
040500*    ECRIRE-SOMMAIRE-CAS - R7: WRITE THE CASE'S 'S' SUMMARY
040600*    RECORD.  THE FINAL ROUNDING TO TWO DECIMALS HAPPENS HERE -
040700*    NOWHERE ELSE IN THE JOB STREAM ROUNDS A DOLLAR FIGURE.  THE
040800*    CASE TOTAL IS COMPUTED FROM THE TWO UNROUNDED ACCUMULATORS
040900*    RATHER THAN BY ADDING THE TWO ALREADY-ROUNDED FIELDS ABOVE,
041000*    SO A CASE WHERE BOTH THE SUBTOTAL AND TAX ROUND DOWN BY HALF
041100*    A CENT DOES NOT COMPOUND INTO A TOTAL THAT IS OFF BY A FULL
041200*    CENT FROM SUBTOTAL PLUS TAX.
041300
041400 ECRIRE-SOMMAIRE-CAS.
041500     INITIALIZE FS-CASE-REC
041600     MOVE "S" TO CR-REC-TYPE
041700     MOVE WSS-CURRENT-CASE TO CR-CASE-NAME
041800     COMPUTE CR-CASE-SUBTOTAL ROUNDED = WSS-CASE-SUBTOTAL
041900     COMPUTE CR-CASE-TAX ROUNDED = WSS-CASE-TAX-FULL
042000     COMPUTE CR-CASE-TOTAL ROUNDED =
042100         WSS-CASE-SUBTOTAL + WSS-CASE-TAX-FULL
042200     WRITE FS-CASE-REC
042300     .
042400
042500*===============================================================*
042600*    FIN-PGM - END OF JOB.  BOTH FILES ARE ALREADY CLOSED BY
042700*    MAIN-PROCEDURE BEFORE THIS IS REACHED.
042800
042900 FIN-PGM.
043000     STOP RUN.
043100*===============================================================*
