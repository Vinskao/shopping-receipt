000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  2-PRICES.
000400 AUTHOR.  R HOLLOWAY.
000500 INSTALLATION.  MERCHANTS DATA CENTER.
000600 DATE-WRITTEN.  03/12/1987.
000700 DATE-COMPILED.
000800 SECURITY.  UNCLASSIFIED - BATCH PRODUCTION.
000900*****************************************************************
001000*PROGRAM  : 2-PRICES
001100*PURPOSE  : READS THE RAW PRICE LIST (PRODUCT,AMOUNT TEXT) AND
001200*    BUILDS THE FIXED PRICE-RECORD WORK FILE USED BY THE TAX
001300*    CALCULATION STEP (4-TAXCALC).  ONE OUTPUT RECORD PER INPUT
001400*    LINE.  NO EDITING OF THE PRODUCT KEY IS PERFORMED HERE - THE
001500*    WAREHOUSE FEED IS TRUSTED TO SEND A CLEAN, UNIQUE PRODUCT
001600*    NAME PER LINE.  4-TAXCALC LOOKS UP THE PRICE BY MATCHING
001700*    THIS PRODUCT NAME AGAINST THE CART ITEM'S PRODUCT NAME - IF
001800*    THE TWO FEEDS EVER DISAGREE ON SPELLING OR CASE, THE ITEM
001900*    WILL FALL OUT ON THE ANOMALY REPORT AS "PRICE NOT FOUND"
002000*    RATHER THAN MATCHING THE WRONG PRODUCT.
002100*TECTONICS: COBC
002200*****************************************************************
002300*CHANGE LOG
002400*  DATE      INIT  TKT#     DESCRIPTION
002500*  03/12/87  RH    -----    ORIGINAL PROGRAM.
002600*  09/14/89  RH    WO-0231  ADDED FILLER PAD TO OUTPUT RECORD FOR
002700*                           FUTURE UNIT-OF-MEASURE FIELD.  THE
002800*                           FIELD WAS NEVER BUILT - PRICING HAS
002900*                           ALWAYS BEEN PER-ITEM, NOT PER-UNIT -
003000*                           BUT THE PAD IS LEFT IN PLACE SO THE
003100*                           RECORD LENGTH NEVER HAS TO CHANGE.
003200*  02/02/91  JM    WO-0409  CORRECTED UNSTRING SCAN WHEN PRICE HAS
003300*                           NO FRACTIONAL PART IN SOURCE FILE.
003400*                           A WHOLE-DOLLAR PRICE LIKE "5" WITH NO
003500*                           DECIMAL POINT LEFT THE FRACTION FIELD
003600*                           WITH THE PRIOR RECORD'S VALUE STILL IN
003700*                           IT BEFORE THIS FIX ADDED THE INITIALIZE.
003800*  06/18/94  KP    WO-0588  RAISED RAW LINE LENGTH TO X(80) - LONGER
003900*                           PRODUCT KEYS FROM NEW WAREHOUSE FEED.
004000*  11/09/98  SW    Y2K-014  REVIEWED FOR YEAR 2000 READINESS.  NO
004100*                           DATE FIELDS PRESENT ON THIS PROGRAM.
004200*  04/25/02  TN    WO-0771  ADDED WHOLE-RECORD ALTERNATE VIEW FOR
004300*                           THE PRICE DUMP UTILITY (JCL PRCDUMP).
004400*  05/02/02  TN    WO-0771  ADDED THE FLAT SPLIT-AMOUNT VIEW BELOW
004500*                           FOR THE SAME DUMP UTILITY, AND CHANGED
004600*                           THE MAIN READ LOOP TO CALL OUT TO ITS
004700*                           OWN PARAGRAPH PER SHOP STANDARD 4.2.
004800*  09/11/03  TN    WO-0801  MOVED THE LINE COUNTER OUT OF ITS OWN
004900*                           ONE-FIELD GROUP TO A STANDALONE 77
005000*                           LEVEL PER THE REVISED CODING STANDARD.
005100*****************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT PRICEIN  ASSIGN TO PRICEIN
005900         ORGANIZATION LINE SEQUENTIAL.
006000
006100     SELECT PRICEOT  ASSIGN TO PRICEOT
006200         ORGANIZATION LINE SEQUENTIAL.
006300
006400*****************************************************************
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800*    RAW PRICE LIST - PRODUCT,AMOUNT TEXT, ONE PER LINE.  FED BY
006900*    THE WAREHOUSE PRICING SYSTEM, NOT TYPED BY HAND - EXPECT
007000*    THIS FILE TO BE LARGER THAN THE LOCATION LIST BUT STILL
007100*    SMALL ENOUGH FOR 4-TAXCALC TO HOLD IN A TABLE.
007200 FD  PRICEIN.
007300 01  PI-RAW-LINE                  PIC X(80).
007400
007500*    FIXED PRICE-RECORD WORK FILE - FEEDS 4-TAXCALC.
007600 FD  PRICEOT.
007700 01  FS-PRICE-REC.
007800     05  PRICE-PRODUCT-NAME       PIC X(20).
007900     05  PRICE-AMOUNT             PIC S9(5)V99.
008000     05  FILLER                   PIC X(11).
008100
008200*    ALTERNATE WHOLE-RECORD VIEW - USED BY THE PRCDUMP UTILITY,
008300*    WO-0771, WHEN A PRICE LOOKS WRONG AND SOMEONE WANTS TO SEE
008400*    THE RAW OUTPUT RECORD RATHER THAN THE TWO NAMED FIELDS.
008500 01  FS-PRICE-REC-R REDEFINES FS-PRICE-REC.
008600     05  FS-PRICE-DUMP-TEXT       PIC X(33).
008700
008800*****************************************************************
008900 WORKING-STORAGE SECTION.
009000
009100*    STANDALONE SCRATCH ITEM - SHOP STANDARD 4.2, ADDED WO-0801.
009200 77  WSS-LINE-COUNT               PIC 9(5) COMP VALUE 0.
009300
009400*    END-OF-FILE SWITCH - SET BY LIRE-UNE-LIGNE, TESTED BY THE
009500*    PERFORM UNTIL IN MAIN-PROCEDURE.
009600 01  EOF-MANAGER.
009700     05  FIN-ENREG                PIC X(01) VALUE SPACE.
009800         88  FF                             VALUE HIGH-VALUE.
009900     05  FILLER                   PIC X(01).
010000
010100*    THE TWO COMMA-SEPARATED FIELDS OFF ONE RAW LINE, BEFORE THE
010200*    AMOUNT TEXT IS SPLIT INTO WHOLE/FRACTION BELOW.
010300 01  WSS-CSV-FIELDS.
010400     05  WSS-PRODUCT-KEY          PIC X(20).
010500     05  WSS-AMOUNT-TEXT          PIC X(10).
010600     05  FILLER                   PIC X(01).
010700
010800*    SPLIT AMOUNT TEXT INTO WHOLE/FRACTION FOR NUMERIC BUILD.
010900*    INITIALIZED BEFORE EVERY UNSTRING SINCE WO-0409 - A PRICE
011000*    WITH NO DECIMAL POINT IN THE SOURCE LINE LEAVES THE FRACTION
011100*    UNTOUCHED BY UNSTRING AND WOULD OTHERWISE CARRY OVER THE
011200*    PRIOR RECORD'S VALUE.
011300 01  WSS-AMOUNT-PARTS.
011400     05  WSS-AMOUNT-WHOLE         PIC 9(5).
011500     05  WSS-AMOUNT-FRACTION      PIC 9(2).
011600     05  FILLER                   PIC X(01).
011700
011800*    FLAT VIEW OF THE SPLIT AMOUNT - USED BY THE PRCDUMP UTILITY,
011900*    WO-0771.
012000 01  WSS-AMOUNT-PARTS-X REDEFINES WSS-AMOUNT-PARTS.
012100     05  WSS-AMOUNT-PARTS-TEXT    PIC X(08).
012200
012300*    AMOUNT WORK AREA - REDEFINED FOR THE PRCDUMP UTILITY BELOW SO
012400*    THE COMPUTED AMOUNT CAN BE PRINTED AS TEXT.
012500 01  WSS-AMOUNT-WORK.
012600     05  WSS-AMOUNT-NUM           PIC S9(5)V99.
012700     05  FILLER                   PIC X(01).
012800 01  WSS-AMOUNT-WORK-X REDEFINES WSS-AMOUNT-WORK.
012900     05  WSS-AMOUNT-DISPLAY       PIC X(08).
013000
013100*****************************************************************
013200 PROCEDURE DIVISION.
013300*    MAIN-PROCEDURE - OPENS BOTH FILES, DRIVES THE READ LOOP, AND
013400*    CLOSES OUT.  KEPT SHORT PER SHOP STANDARD 4.2.
013500 MAIN-PROCEDURE.
013600
013700     OPEN INPUT PRICEIN
013800     OPEN OUTPUT PRICEOT
013900
014000     PERFORM LIRE-UNE-LIGNE UNTIL FF
014100
014200     CLOSE PRICEIN PRICEOT
014300
014400     PERFORM FIN-PGM
014500     .
014600
014700*===============================================================*
014800*    LIRE-UNE-LIGNE - READ ONE RAW LINE.  AT END-OF-FILE, SET
014900*    THE SWITCH; OTHERWISE SPLIT AND BUILD THE OUTPUT RECORD AND
015000*    WRITE IT.  CALLED REPEATEDLY BY MAIN-PROCEDURE.
015100
015200 LIRE-UNE-LIGNE.
015300     READ PRICEIN
015400         AT END
015500             SET FF TO TRUE
015600         NOT AT END
015700             PERFORM SPLIT-PRICE-LINE
015800             PERFORM BUILD-PRICE-RECORD
015900             WRITE FS-PRICE-REC
016000             ADD 1 TO WSS-LINE-COUNT
016100     END-READ
016200     .
016300
016400*===============================================================*
016500*    SPLIT-PRICE-LINE - PULL PRODUCT KEY AND AMOUNT TEXT OFF THE
016600*    RAW COMMA-SEPARATED LINE, THEN SPLIT THE AMOUNT TEXT AGAIN
016700*    ON THE DECIMAL POINT SO BUILD-PRICE-RECORD CAN COMPUTE THE
016800*    SIGNED NUMERIC AMOUNT.  SEE WO-0409 ABOVE FOR WHY THE
016900*    INITIALIZE COMES FIRST.
017000
017100 SPLIT-PRICE-LINE.
017200     INITIALIZE WSS-CSV-FIELDS WSS-AMOUNT-PARTS
017300     UNSTRING PI-RAW-LINE DELIMITED BY ","
017400         INTO WSS-PRODUCT-KEY WSS-AMOUNT-TEXT
017500     END-UNSTRING
017600     UNSTRING WSS-AMOUNT-TEXT DELIMITED BY "."
017700         INTO WSS-AMOUNT-WHOLE WSS-AMOUNT-FRACTION
017800     END-UNSTRING
017900     .
018000
018100*===============================================================*
018200*    BUILD-PRICE-RECORD - ASSEMBLE THE FIXED OUTPUT RECORD.  THE
018300*    COMPUTE BELOW DIVIDES THE FRACTION BY 100 TO REBUILD THE
018400*    TWO-DECIMAL-PLACE DOLLAR AMOUNT FROM THE WHOLE/FRACTION
018500*    PARTS SPLIT ABOVE.
018600
018700 BUILD-PRICE-RECORD.
018800     INITIALIZE FS-PRICE-REC
018900     MOVE WSS-PRODUCT-KEY TO PRICE-PRODUCT-NAME
019000     COMPUTE PRICE-AMOUNT =
019100         WSS-AMOUNT-WHOLE + (WSS-AMOUNT-FRACTION / 100)
019200     .
019300
019400*===============================================================*
019500*    FIN-PGM - END OF JOB.  BOTH FILES ARE ALREADY CLOSED BY
019600*    MAIN-PROCEDURE BEFORE THIS IS REACHED.
019700
019800 FIN-PGM.
019900     STOP RUN.
020000*===============================================================*
