000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  4-TAXCALC.
000400 AUTHOR.  J MARTINEZ.
000500 INSTALLATION.  MERCHANTS DATA CENTER.
000600 DATE-WRITTEN.  02/11/1991.
000700 DATE-COMPILED.
000800 SECURITY.  UNCLASSIFIED - BATCH PRODUCTION.
000900*****************************************************************
001000*PROGRAM  : 4-TAXCALC
001100*PURPOSE  : LOADS THE LOCATION AND PRICE REFERENCE TABLES INTO
001200*    WORKING STORAGE, THEN READS THE CART-ITEM WORK FILE AND
001300*    RESOLVES EACH ITEM'S UNIT PRICE AND SALES-TAX RATE.  ITEMS
001400*    WITH NO CONFIGURED TAX LOCATION ARE WRITTEN TO THE ANOMALY
001500*    FILE AND DROPPED FROM THE TAXED WORK FILE THAT FEEDS
001600*    5-TOTAUX.  THIS PROGRAM DOES NOT SUM OR ROUND - THE FULL
001700*    SIX-DECIMAL TAX AMOUNT IS CARRIED FORWARD UNROUNDED SO THAT
001800*    5-TOTAUX CAN ROUND ONLY ONCE, AT THE CASE-TOTAL LEVEL, PER
001900*    THE ACCOUNTING DEPARTMENT'S STANDING RULE THAT INTERMEDIATE
002000*    AMOUNTS ARE NEVER ROUNDED TWICE.
002100*
002200*    THIS IS THE THIRD PROGRAM IN THE JOB STREAM.  IT SITS
002300*    BETWEEN THE STAGE ONE FEEDS (2-CARTS, 2-LOCATIONS, 2-PRICES)
002400*    AND THE CASE SUMMARIZATION STEP (5-TOTAUX).  IF A NUMBER ON
002500*    THE FINAL RECEIPT LOOKS WRONG, THIS IS USUALLY WHERE TO
002600*    START LOOKING - PRICE AND RATE RESOLUTION BOTH HAPPEN HERE,
002700*    AND EITHER ONE BEING WRONG WILL SHOW UP AS A WRONG DOLLAR
002800*    FIGURE THREE PROGRAMS LATER WHERE IT IS HARDER TO SPOT.
002900*TECTONICS: COBC
003000*****************************************************************
003100*CHANGE LOG
003200*  DATE      INIT  TKT#     DESCRIPTION
003300*  02/11/91  JM    -----    ORIGINAL PROGRAM.
003400*  07/02/93  KP    WO-0512  RAISED PRICE TABLE SIZE FROM 25 TO 50
003500*                           ENTRIES - CATALOG GREW PAST 25 SKUS.
003600*                           NO OTHER LOGIC CHANGE - THE SEARCH
003700*                           LOOP ALREADY BOUNDED ON WSS-PRICE-COUNT
003800*                           RATHER THAN A HARD-CODED LIMIT.
003900*  01/30/95  KP    WO-0561  LOCATION 'NA' AND BLANK LOCATION NOW
004000*                           BOTH ROUTE TO THE ANOMALY FILE RATHER
004100*                           THAN DEFAULTING TO A ZERO TAX RATE.
004200*                           BEFORE THIS FIX A MISCODED REGISTER
004300*                           SCAN WITH A BLANK LOCATION SILENTLY
004400*                           TAXED AT ZERO INSTEAD OF BEING FLAGGED
004500*                           FOR THE FLOOR SUPERVISOR TO CORRECT.
004600*  11/09/98  SW    Y2K-014  REVIEWED FOR YEAR 2000 READINESS.  NO
004700*                           DATE FIELDS PRESENT ON THIS PROGRAM.
004800*  04/26/02  TN    WO-0774  ADDED THE FLAT EXEMPT-CATEGORY VIEW OF
004900*                           THE LOCATION TABLE AND THE TAX-AMOUNT
005000*                           DEBUG VIEW USED BY THE TAXCALC DUMP.
005100*  05/02/02  TN    WO-0774  CHANGED EVERY READ AND SEARCH LOOP TO
005200*                           CALL OUT TO ITS OWN PARAGRAPH PER SHOP
005300*                           STANDARD 4.2.  ALSO CORRECTED THE
005400*                           LOCATION SEARCH - IT WAS LEAVING THE
005500*                           MATCHED SUBSCRIPT ONE PAST THE ENTRY
005600*                           IT FOUND ON A MATCH, SO THE EXEMPT
005700*                           CATEGORY COMPARE IN ARTICLE-EXONERE WAS
005800*                           TESTING THE WRONG LOCATION ROW WHENEVER
005900*                           THE MATCH WAS NOT THE LAST TABLE ENTRY.
006000*                           THIS HAD BEEN SILENTLY OVER-TAXING SOME
006100*                           EXEMPT ITEMS SINCE THE SEARCH LOOP WAS
006200*                           FIRST WRITTEN OUT-OF-LINE THIS SAME
006300*                           WEEK - CAUGHT IN UNIT TEST, NOT BY A
006400*                           CUSTOMER COMPLAINT.  THE FIX SUBTRACTS
006500*                           ONE FROM SUB-LOC AFTER A SUCCESSFUL
006600*                           PERFORM VARYING SEARCH, SINCE VARYING
006700*                           ALWAYS INCREMENTS ONE MORE TIME BEFORE
006800*                           THE UNTIL CONDITION IS RE-TESTED TRUE.
006900*  09/11/03  TN    WO-0801  MOVED THE TAXED-COUNT AND ANOMALY-COUNT
007000*                           ACCUMULATORS OUT OF THEIR ONE-GROUP
007100*                           WSS-COUNTS RECORD TO STANDALONE 77
007200*                           LEVELS PER THE REVISED CODING STANDARD -
007300*                           SAME CLEANUP APPLIED SHOP-WIDE THIS
007400*                           QUARTER, NO LOGIC CHANGE.
007500*****************************************************************
007600 ENVIRONMENT DIVISION.
007700 CONFIGURATION SECTION.
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM.
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200     SELECT LOCOT   ASSIGN TO LOCOT
008300         ORGANIZATION LINE SEQUENTIAL.
008400
008500     SELECT PRICEOT ASSIGN TO PRICEOT
008600         ORGANIZATION LINE SEQUENTIAL.
008700
008800     SELECT CARTOT  ASSIGN TO CARTOT
008900         ORGANIZATION LINE SEQUENTIAL.
009000
009100     SELECT TAXOT   ASSIGN TO TAXOT
009200         ORGANIZATION LINE SEQUENTIAL.
009300
009400     SELECT ANOMOT  ASSIGN TO ANOMOT
009500         ORGANIZATION LINE SEQUENTIAL.
009600
009700*****************************************************************
009800 DATA DIVISION.
009900 FILE SECTION.
010000
010100*    LOCATION-RECORD WORK FILE, INPUT HERE - BUILT BY 2-LOCATIONS.
010200 FD  LOCOT.
010300 01  FS-LOCATION-REC.
010400     05  LOC-CODE                 PIC X(02).
010500     05  LOC-TAX-RATE             PIC S9V9(4).
010600     05  LOC-EXEMPT-CATEGORY-1    PIC X(12).
010700     05  LOC-EXEMPT-CATEGORY-2    PIC X(12).
010800     05  FILLER                   PIC X(11).
010900
011000*    PRICE-RECORD WORK FILE, INPUT HERE - BUILT BY 2-PRICES.
011100 FD  PRICEOT.
011200 01  FS-PRICE-REC.
011300     05  PRICE-PRODUCT-NAME       PIC X(20).
011400     05  PRICE-AMOUNT             PIC S9(5)V99.
011500     05  FILLER                   PIC X(11).
011600
011700*    CART-ITEM WORK FILE, INPUT HERE - BUILT BY 2-CARTS.  READ
011800*    ONE RECORD AT A TIME - THIS PROGRAM NEVER HOLDS THE WHOLE
011900*    CART FILE IN MEMORY THE WAY IT DOES THE TWO REFERENCE FILES.
012000 FD  CARTOT.
012100 01  FS-CART-ITEM-REC.
012200     05  CASE-NAME                PIC X(20).
012300     05  ITEM-KEY                 PIC X(10).
012400     05  ITEM-PRODUCT-NAME        PIC X(20).
012500     05  ITEM-QUANTITY            PIC S9(4).
012600     05  ITEM-LOCATION            PIC X(02).
012700     05  ITEM-CATEGORY            PIC X(12).
012800     05  FILLER                   PIC X(12).
012900
013000*    TAXED CART-ITEM WORK FILE - FEEDS 5-TOTAUX.  CARRIES THE
013100*    RESOLVED PRICE, RATE, AND UNROUNDED TAX AMOUNT FORWARD SO
013200*    5-TOTAUX DOES NOT HAVE TO RE-RESOLVE ANYTHING - IT ONLY
013300*    ACCUMULATES AND ROUNDS.
013400 FD  TAXOT.
013500 01  FS-CART-TAX-REC.
013600     05  CT-CASE-NAME             PIC X(20).
013700     05  CT-ITEM-KEY               PIC X(10).
013800     05  CT-ITEM-PRODUCT-NAME     PIC X(20).
013900     05  CT-ITEM-QUANTITY         PIC S9(4).
014000     05  CT-UNIT-PRICE            PIC S9(5)V99.
014100     05  CT-TAX-RATE              PIC S9V9(4).
014200     05  CT-TAX-AMOUNT            PIC S9(9)V9(6).
014300     05  FILLER                   PIC X(11).
014400
014500*    ALTERNATE WHOLE-RECORD VIEW - USED BY THE TAXCALC DUMP, ADDED
014600*    WO-0774, WHEN A TAX AMOUNT LOOKS WRONG AND SOMEONE ASKS TO
014700*    SEE THE RECORD AS IT PHYSICALLY SITS ON TAXOT.
014800 01  FS-CART-TAX-REC-DUMP REDEFINES FS-CART-TAX-REC.
014900     05  FS-TAX-DUMP-TEXT         PIC X(83).
015000
015100*    ANOMALY FILE - ITEMS WITH NO CONFIGURED TAX LOCATION.  THIS
015200*    IS THE ONLY REJECT PATH IN THE WHOLE JOB STREAM - PRICE
015300*    LOOKUP FAILURES ARE NOT REJECTED, THEY DEFAULT TO ZERO (R9),
015400*    BUT A LOCATION LOOKUP FAILURE IS TREATED AS SERIOUS ENOUGH
015500*    TO PULL THE ITEM OFF THE RECEIPT ENTIRELY RATHER THAN GUESS
015600*    AT A TAX RATE.
015700 FD  ANOMOT.
015800 01  FS-ANOMALY-REC.
015900     05  AN-CASE-NAME             PIC X(20).
016000     05  AN-ITEM-KEY              PIC X(10).
016100     05  AN-ITEM-PRODUCT-NAME     PIC X(20).
016200     05  AN-ITEM-LOCATION         PIC X(02).
016300     05  AN-ERROR-TEXT            PIC X(40).
016400     05  FILLER                   PIC X(08).
016500
016600*****************************************************************
016700 WORKING-STORAGE SECTION.
016800
016900*    STANDALONE SCRATCH ITEMS - SHOP STANDARD 4.2, ADDED WO-0801.
017000*    THESE WERE FORMERLY GROUPED TOGETHER AS WSS-COUNTS; SPLIT TO
017100*    77 LEVEL SINCE NEITHER FIELD IS EVER REFERENCED AS PART OF A
017200*    GROUP MOVE AND THE GROUPING SERVED NO PURPOSE.
017300 77  WSS-TAXED-COUNT               PIC 9(5) COMP VALUE 0.
017400 77  WSS-ANOMALY-COUNT             PIC 9(5) COMP VALUE 0.
017500
017600*    THREE INDEPENDENT END-OF-FILE SWITCHES - ONE PER INPUT FILE.
017700*    LOCOT AND PRICEOT ARE CLOSED AGAIN BEFORE MAIN-PROCEDURE EVEN
017800*    OPENS CARTOT, SO ONLY FIN-CRT IS EVER TESTED IN THE MAIN LOOP -
017900*    THE OTHER TWO ARE TESTED ONLY INSIDE THEIR OWN LOAD PARAGRAPH.
018000 01  EOF-MANAGER.
018100     05  FIN-LOC                  PIC X(01) VALUE SPACE.
018200         88  FIN-LOC-YES                    VALUE HIGH-VALUE.
018300     05  FIN-PRC                  PIC X(01) VALUE SPACE.
018400         88  FIN-PRC-YES                    VALUE HIGH-VALUE.
018500     05  FIN-CRT                  PIC X(01) VALUE SPACE.
018600         88  FIN-CRT-YES                    VALUE HIGH-VALUE.
018700     05  FILLER                   PIC X(01).
018800
018900*    LOCATION TABLE - LOADED ONCE AT JOB START, SEARCHED FOR
019000*    EVERY CART ITEM THEREAFTER.  FIVE ROWS IS THE PRACTICAL
019100*    CEILING - THE CHAIN OPERATES OUT OF FIVE TAX JURISDICTIONS -
019200*    BUT THE TABLE IS SIZED WITH NO SLACK ABOVE THAT, SO A SIXTH
019300*    JURISDICTION WOULD NEED THIS OCCURS RAISED BEFORE THE JOB
019400*    COULD LOAD IT.
019500 01  TAB-LOCATION-MANAGER.
019600     05  WSS-LOC-COUNT             PIC 9(2) COMP VALUE 0.
019700     05  TAB-LOCATION OCCURS 5.
019800         10  TAB-LOC-CODE          PIC X(02).
019900         10  TAB-LOC-RATE          PIC S9V9(4).
020000         10  TAB-LOC-EXO OCCURS 2  PIC X(12).
020100*    FLAT VIEW OF ONE LOCATION ROW - QUICK WHOLE-ROW BLANK TEST,
020200*    ADDED WO-0774 FOR THE TAXCALC DUMP.  LETS THE DUMP UTILITY
020300*    PRINT ONE LOCATION ROW AS A SINGLE FIELD RATHER THAN NAMING
020400*    CODE, RATE, AND BOTH EXEMPT CATEGORIES SEPARATELY.
020500     05  TAB-LOC-EXO-FLAT REDEFINES TAB-LOCATION
020600                                    OCCURS 5 PIC X(31).
020700     05  FILLER                    PIC X(01).
020800
020900*    PRICE TABLE - LOADED ONCE AT JOB START, SEARCHED FOR EVERY
021000*    CART ITEM.  RAISED FROM 25 TO 50 ENTRIES BY WO-0512 WHEN THE
021100*    CATALOG OUTGREW THE ORIGINAL SIZE - SEE THE CHANGE LOG.
021200 01  TAB-PRICE-MANAGER.
021300     05  WSS-PRICE-COUNT           PIC 9(2) COMP VALUE 0.
021400     05  TAB-PRICE OCCURS 50.
021500         10  TAB-PRICE-NAME        PIC X(20).
021600         10  TAB-PRICE-AMOUNT      PIC S9(5)V99.
021700     05  FILLER                    PIC X(01).
021800
021900*    TABLE SEARCH SUBSCRIPTS.  SUB-LOC AND SUB-PRICE ARE DRIVEN
022000*    BY PERFORM VARYING IN RESOUDRE-PRIX AND RECHERCHER-LOCALISATION;
022100*    SUB-EXO IS DRIVEN SEPARATELY IN ARTICLE-EXONERE SINCE IT WALKS
022200*    THE TWO-ENTRY EXEMPT CATEGORY LIST WITHIN AN ALREADY-MATCHED
022300*    LOCATION ROW, NOT THE LOCATION TABLE ITSELF.
022400*
022500*    NONE OF THE THREE IS EVER LIVE ACROSS TWO SEARCHES AT ONCE -
022600*    RESOUDRE-PRIX AND DETERMINER-TAXE RUN ONE AFTER THE OTHER FOR
022700*    A GIVEN ITEM, NEVER NESTED - SO THERE IS NO RISK OF ONE SEARCH
022800*    LOOP OVERWRITING ANOTHER'S SUBSCRIPT MID-SCAN.  ALL THREE ARE
022900*    COMP RATHER THAN DISPLAY SINCE THEY ARE INCREMENTED ON EVERY
023000*    PASS OF A TIGHT LOOP AND NEVER PRINTED OR MOVED TO A REPORT.
023100 01  WSS-SUBSCRIPTS.
023200     05  SUB-LOC                   PIC 9(2) COMP.
023300     05  SUB-PRICE                 PIC 9(2) COMP.
023400     05  SUB-EXO                   PIC 9(1) COMP.
023500     05  FILLER                    PIC X(01).
023600
023700*    ONE CART ITEM'S RESOLVED PRICE, RATE, AND TAX AMOUNT, PLUS
023800*    THE FOUR SWITCHES THAT TRACK HOW THE RESOLUTION WENT.  RESET
023900*    AT THE TOP OF TRAITER-ARTICLE FOR EVERY ITEM READ - NONE OF
024000*    THESE FIELDS ARE EXPECTED TO CARRY A STALE VALUE FORWARD
024100*    FROM THE PRIOR ITEM.
024200 01  WSS-ARTICLE-WORK.
024300     05  WSS-RESOLVED-PRICE        PIC S9(5)V99.
024400     05  WSS-TAX-RATE              PIC S9V9(4).
024500     05  WSS-TAX-AMOUNT            PIC S9(9)V9(6).
024600     05  WSS-LOC-FOUND             PIC 9(1) VALUE 0.
024700         88  WSS-LOC-FOUND-YES               VALUE 1.
024800     05  WSS-PRICE-FOUND           PIC 9(1) VALUE 0.
024900         88  WSS-PRICE-FOUND-YES              VALUE 1.
025000     05  WSS-EXEMPT-FLAG           PIC 9(1) VALUE 0.
025100         88  WSS-EXEMPT-YES                   VALUE 1.
025200     05  WSS-ANOMALY-FLAG          PIC 9(1) VALUE 0.
025300         88  WSS-ANOMALY-YES                  VALUE 1.
025400     05  FILLER                    PIC X(01).
025500
025600*    TAX AMOUNT DEBUG VIEW - USED BY THE TAXCALC DUMP, WO-0774,
025700*    SO THE SIX-DECIMAL WORKING AMOUNT CAN BE PRINTED AS TEXT
025800*    BEFORE IT IS EVER WRITTEN TO A RECORD.
025900 01  WSS-TAX-AMOUNT-X REDEFINES WSS-TAX-AMOUNT PIC X(16).
026000
026100*****************************************************************
026200 PROCEDURE DIVISION.
026300*    MAIN-PROCEDURE - LOADS BOTH REFERENCE TABLES FIRST, THEN
026400*    OPENS THE CART FILE AND THE TWO OUTPUT FILES AND DRIVES THE
026500*    PER-ITEM LOOP.  THE TABLES MUST BE FULLY LOADED BEFORE THE
026600*    FIRST CART ITEM IS READ - THERE IS NO PARTIAL-LOAD RECOVERY
026700*    IF LOCOT OR PRICEOT IS EMPTY, EVERY ITEM SIMPLY FAILS TO
026800*    RESOLVE AND EITHER DEFAULTS TO ZERO PRICE (R9) OR FALLS OUT
026900*    TO THE ANOMALY FILE.
027000 MAIN-PROCEDURE.
027100
027200     PERFORM LOAD-LOCATION-TABLE
027300     PERFORM LOAD-PRICE-TABLE
027400
027500     OPEN INPUT CARTOT
027600     OPEN OUTPUT TAXOT
027700     OPEN OUTPUT ANOMOT
027800
027900     PERFORM LIRE-UN-ARTICLE UNTIL FIN-CRT-YES
028000
028100     CLOSE CARTOT TAXOT ANOMOT
028200
028300     PERFORM FIN-PGM
028400     .
028500
028600*===============================================================*
028700*    LOAD-LOCATION-TABLE - READ THE FIXED LOCATION FILE INTO THE
028800*    IN-MEMORY SEARCH TABLE (SMALL, FIXED - AT MOST 5 ROWS).
028900*    OPENS AND CLOSES LOCOT ITSELF SO MAIN-PROCEDURE DOES NOT
029000*    NEED TO KNOW ANYTHING ABOUT THE LOCATION FILE'S LIFETIME.
029100
029200 LOAD-LOCATION-TABLE.
029300     OPEN INPUT LOCOT
029400     PERFORM CHARGER-UNE-LOCALISATION UNTIL FIN-LOC-YES
029500     CLOSE LOCOT
029600     .
029700
029800*    CHARGER-UNE-LOCALISATION - LOAD ONE LOCATION ROW.  THE TWO
029900*    EXEMPT CATEGORY MOVES BELOW ARE WRITTEN OUT BY HAND RATHER
030000*    THAN AS A GROUP MOVE BECAUSE THE SOURCE RECORD HAS TWO
030100*    SEPARATELY NAMED FIELDS WHILE THE TABLE ROW HAS AN OCCURS 2 -
030200*    THERE IS NO SINGLE MOVE STATEMENT THAT BRIDGES THE TWO SHAPES.
030300 CHARGER-UNE-LOCALISATION.
030400     READ LOCOT
030500         AT END
030600             SET FIN-LOC-YES TO TRUE
030700         NOT AT END
030800             ADD 1 TO WSS-LOC-COUNT
030900             MOVE LOC-CODE TO
031000                 TAB-LOC-CODE(WSS-LOC-COUNT)
031100             MOVE LOC-TAX-RATE TO
031200                 TAB-LOC-RATE(WSS-LOC-COUNT)
031300             MOVE LOC-EXEMPT-CATEGORY-1 TO
031400                 TAB-LOC-EXO(WSS-LOC-COUNT 1)
031500             MOVE LOC-EXEMPT-CATEGORY-2 TO
031600                 TAB-LOC-EXO(WSS-LOC-COUNT 2)
031700     END-READ
031800     .
031900
032000*===============================================================*
032100*    LOAD-PRICE-TABLE - READ THE FIXED PRICE FILE INTO THE
032200*    IN-MEMORY SEARCH TABLE (SMALL, FIXED - AT MOST 50 ROWS).
032300*    SAME SHAPE AS LOAD-LOCATION-TABLE ABOVE - KEPT AS ITS OWN
032400*    PAIR OF PARAGRAPHS RATHER THAN SHARED CODE SINCE THE TWO
032500*    TABLES HAVE DIFFERENT RECORD LAYOUTS.
032600
032700 LOAD-PRICE-TABLE.
032800     OPEN INPUT PRICEOT
032900     PERFORM CHARGER-UN-PRIX UNTIL FIN-PRC-YES
033000     CLOSE PRICEOT
033100     .
033200
033300*    CHARGER-UN-PRIX - LOAD ONE PRICE ROW.  UNLIKE THE LOCATION
033400*    LOAD ABOVE, THIS IS A STRAIGHT ONE-FIELD-TO-ONE-FIELD MOVE
033500*    SINCE THE PRICE RECORD HAS NO REPEATING GROUP TO UNPACK.
033600 CHARGER-UN-PRIX.
033700     READ PRICEOT
033800         AT END
033900             SET FIN-PRC-YES TO TRUE
034000         NOT AT END
034100             ADD 1 TO WSS-PRICE-COUNT
034200             MOVE PRICE-PRODUCT-NAME TO
034300                 TAB-PRICE-NAME(WSS-PRICE-COUNT)
034400             MOVE PRICE-AMOUNT TO
034500                 TAB-PRICE-AMOUNT(WSS-PRICE-COUNT)
034600     END-READ
034700     .
034800
034900*===============================================================*
035000*    LIRE-UN-ARTICLE - READ ONE CART ITEM AND RESOLVE ITS PRICE
035100*    AND TAX, OR SET THE END-OF-FILE SWITCH.  THIS IS THE ONLY
035200*    PARAGRAPH THAT TOUCHES CARTOT - EVERYTHING DOWNSTREAM OF
035300*    HERE WORKS OFF THE CURRENT RECORD IN FS-CART-ITEM-REC.
035400
035500 LIRE-UN-ARTICLE.
035600     READ CARTOT
035700         AT END
035800             SET FIN-CRT-YES TO TRUE
035900         NOT AT END
036000             PERFORM TRAITER-ARTICLE
036100     END-READ
036200     .
036300
036400*===============================================================*
036500*    TRAITER-ARTICLE - RESOLVE PRICE AND TAX FOR ONE CART ITEM
036600*    (RULES R1-R5, R9) AND WRITE IT TO THE TAXED WORK FILE, OR
036700*    TO THE ANOMALY FILE WHEN THE ITEM'S LOCATION IS NOT USABLE.
036800*    THE ANOMALY FLAG IS RESET FIRST BECAUSE DETERMINER-TAXE ONLY
036900*    EVER SETS IT TO ONE - IT NEVER CLEARS IT BACK TO ZERO, SO A
037000*    STALE ONE FROM THE PRIOR ITEM WOULD OTHERWISE SURVIVE.
037100
037200 TRAITER-ARTICLE.
037300     MOVE 0 TO WSS-ANOMALY-FLAG
037400     PERFORM RESOUDRE-PRIX
037500     PERFORM DETERMINER-TAXE
037600     IF WSS-ANOMALY-YES
037700         PERFORM ECRIRE-ANOMALIE
037800     ELSE
037900         COMPUTE WSS-TAX-AMOUNT =
038000             WSS-RESOLVED-PRICE * ITEM-QUANTITY * WSS-TAX-RATE
038100         PERFORM ECRIRE-ARTICLE-TAXE
038200     END-IF
038300     .
038400
038500*===============================================================*
038600*    RESOUDRE-PRIX - LOOK UP THE ITEM'S UNIT PRICE BY PRODUCT
038700*    NAME.  DEFAULT TO ZERO WHEN THE PRODUCT IS NOT PRICED (R9) -
038800*    UNLIKE A MISSING LOCATION, A MISSING PRICE DOES NOT SEND THE
038900*    ITEM TO THE ANOMALY FILE.  THE ORIGINAL PROGRAMMER'S REASONING,
039000*    STILL SOUND, WAS THAT A NEW ITEM CAN BE SCANNED AT THE
039100*    REGISTER BEFORE THE PRICE FILE HAS CAUGHT UP FROM THE
039200*    WAREHOUSE, AND THE CASE SHOULD STILL PRINT RATHER THAN BE
039300*    REJECTED OUTRIGHT OVER A PRICING LAG.
039400
039500 RESOUDRE-PRIX.
039600     MOVE 0 TO WSS-PRICE-FOUND
039700     MOVE 0 TO WSS-RESOLVED-PRICE
039800     PERFORM COMPARER-UN-PRIX
039900         VARYING SUB-PRICE FROM 1 BY 1
040000         UNTIL SUB-PRICE > WSS-PRICE-COUNT OR WSS-PRICE-FOUND-YES
040100     .
040200
040300*    COMPARER-UN-PRIX - COMPARE ONE PRICE TABLE ROW AGAINST THE
040400*    CURRENT ITEM'S PRODUCT NAME.  EXACT MATCH ONLY - NO
040500*    CASE-FOLDING OR TRIMMING IS DONE, SO THE WAREHOUSE FEED AND
040600*    THE REGISTER FEED MUST AGREE ON SPELLING.
040700 COMPARER-UN-PRIX.
040800     IF ITEM-PRODUCT-NAME = TAB-PRICE-NAME(SUB-PRICE)
040900         MOVE TAB-PRICE-AMOUNT(SUB-PRICE) TO WSS-RESOLVED-PRICE
041000         MOVE 1 TO WSS-PRICE-FOUND
041100     END-IF
041200     .
041300
041400*===============================================================*
041500*    DETERMINER-TAXE - RESOLVE THE ITEM'S TAX RATE (R1-R3).
041600*    A BLANK OR 'NA' LOCATION, OR ONE NOT IN THE LOCATION TABLE,
041700*    IS AN ANOMALY - THE RATE IS NOT DEFAULTED TO ZERO.  SEE
041800*    WO-0561 IN THE CHANGE LOG ABOVE FOR WHY BLANK AND 'NA' ARE
041900*    BOTH CAUGHT UP FRONT BEFORE EVER SEARCHING THE TABLE - A
042000*    BLANK LOCATION WOULD NEVER MATCH A TABLE ROW ANYWAY SINCE NO
042100*    LOCATION CODE IS EVER LOADED AS SPACES, BUT 'NA' IS A
042200*    LEGITIMATE TWO-CHARACTER STRING THAT COULD IN THEORY COLLIDE
042300*    WITH A FUTURE LOCATION CODE, SO IT IS EXCLUDED EXPLICITLY.
042400
042500 DETERMINER-TAXE.
042600     MOVE 0 TO WSS-TAX-RATE
042700     EVALUATE TRUE
042800         WHEN ITEM-LOCATION = SPACES
042900         WHEN ITEM-LOCATION = "NA"
043000             MOVE 1 TO WSS-ANOMALY-FLAG
043100         WHEN OTHER
043200             PERFORM RECHERCHER-LOCALISATION
043300             IF NOT WSS-LOC-FOUND-YES
043400                 MOVE 1 TO WSS-ANOMALY-FLAG
043500             ELSE
043600                 PERFORM ARTICLE-EXONERE
043700                 IF WSS-EXEMPT-YES
043800                     MOVE 0 TO WSS-TAX-RATE
043900                 ELSE
044000                     MOVE TAB-LOC-RATE(SUB-LOC) TO WSS-TAX-RATE
044100                 END-IF
044200             END-IF
044300     END-EVALUATE
044400     .
044500
044600*===============================================================*
044700*    RECHERCHER-LOCALISATION - FIND THE ITEM'S LOCATION IN THE
044800*    LOCATION TABLE.  LEAVES SUB-LOC POINTING AT THE MATCH, OR AT
044900*    ZERO IF NONE WAS FOUND.  SEE THE WO-0774 CHANGE LOG ENTRY
045000*    ABOVE - THE SUBTRACT 1 BELOW IS THE FIX FOR THE OFF-BY-ONE
045100*    BUG THAT LEFT SUB-LOC POINTING PAST THE MATCHED ROW.  PERFORM
045200*    VARYING ALWAYS BUMPS THE SUBSCRIPT ONE MORE TIME BEFORE THE
045300*    UNTIL CONDITION STOPS THE LOOP, SO WHEN
045400*    COMPARER-UNE-LOCALISATION SETS WSS-LOC-FOUND ON, SUB-LOC HAS
045500*    ALREADY BEEN ADVANCED PAST THE ROW THAT MATCHED.
045600
045700 RECHERCHER-LOCALISATION.
045800     MOVE 0 TO WSS-LOC-FOUND
045900     PERFORM COMPARER-UNE-LOCALISATION
046000         VARYING SUB-LOC FROM 1 BY 1
046100         UNTIL SUB-LOC > WSS-LOC-COUNT OR WSS-LOC-FOUND-YES
046200     IF NOT WSS-LOC-FOUND-YES
046300         MOVE 0 TO SUB-LOC
046400     ELSE
046500         SUBTRACT 1 FROM SUB-LOC
046600     END-IF
046700     .
046800
046900*    COMPARER-UNE-LOCALISATION - COMPARE ONE LOCATION TABLE ROW
047000*    AGAINST THE CURRENT ITEM'S LOCATION CODE.
047100 COMPARER-UNE-LOCALISATION.
047200     IF ITEM-LOCATION = TAB-LOC-CODE(SUB-LOC)
047300         MOVE 1 TO WSS-LOC-FOUND
047400     END-IF
047500     .
047600
047700*===============================================================*
047800*    ARTICLE-EXONERE - R1: IS THE ITEM'S CATEGORY ONE OF THE
047900*    MATCHED LOCATION'S EXEMPT CATEGORIES (EXACT, CASE SENSITIVE).
048000*    ONLY EVER CALLED AFTER RECHERCHER-LOCALISATION HAS ALREADY
048100*    LEFT SUB-LOC POINTING AT A CONFIRMED MATCH - IF THIS EVER
048200*    RUNS WITH SUB-LOC AT ZERO THE SUBSCRIPT WOULD BE OUT OF
048300*    RANGE, SO THE CALLER IN DETERMINER-TAXE ONLY REACHES THIS
048400*    PARAGRAPH INSIDE THE WSS-LOC-FOUND-YES BRANCH.
048500
048600 ARTICLE-EXONERE.
048700     MOVE 0 TO WSS-EXEMPT-FLAG
048800     PERFORM COMPARER-UNE-EXEMPTION
048900         VARYING SUB-EXO FROM 1 BY 1 UNTIL SUB-EXO > 2
049000     .
049100
049200*    COMPARER-UNE-EXEMPTION - COMPARE ONE OF THE MATCHED
049300*    LOCATION'S TWO EXEMPT CATEGORY SLOTS AGAINST THE ITEM'S
049400*    CATEGORY.  A LOCATION WITH ONLY ONE EXEMPT CATEGORY HAS ITS
049500*    SECOND SLOT BLANK-PADDED BY 2-LOCATIONS, WHICH WILL NEVER
049600*    MATCH A REAL ITEM CATEGORY SINCE THE CART FEED NEVER SENDS A
049700*    BLANK CATEGORY.
049800 COMPARER-UNE-EXEMPTION.
049900     IF ITEM-CATEGORY = TAB-LOC-EXO(SUB-LOC SUB-EXO)
050000         MOVE 1 TO WSS-EXEMPT-FLAG
050100     END-IF
050200     .
050300
050400*===============================================================*
050500*    NOTE ON WSS-EXEMPT-FLAG - IT IS RESET TO ZERO AT THE TOP OF
050600*    ARTICLE-EXONERE ABOVE, NOT HERE, SO A LOCATION WITH TWO
050700*    NON-MATCHING EXEMPT SLOTS LEAVES THE FLAG CORRECTLY OFF EVEN
050800*    THOUGH COMPARER-UNE-EXEMPTION RUNS TWICE PER ITEM.
050900*    ECRIRE-ARTICLE-TAXE - WRITE THE RESOLVED ITEM TO TAXOT.
051000*    INITIALIZE FIRST SO THE FILLER PAD IS ALWAYS SPACE-FILLED,
051100*    NOT LEFT OVER FROM WHATEVER RESIDED IN THE RECORD BUFFER
051200*    BEFORE THIS WRITE.
051300
051400 ECRIRE-ARTICLE-TAXE.
051500     INITIALIZE FS-CART-TAX-REC
051600     MOVE CASE-NAME              TO CT-CASE-NAME
051700     MOVE ITEM-KEY                TO CT-ITEM-KEY
051800     MOVE ITEM-PRODUCT-NAME      TO CT-ITEM-PRODUCT-NAME
051900     MOVE ITEM-QUANTITY          TO CT-ITEM-QUANTITY
052000     MOVE WSS-RESOLVED-PRICE     TO CT-UNIT-PRICE
052100     MOVE WSS-TAX-RATE           TO CT-TAX-RATE
052200     MOVE WSS-TAX-AMOUNT         TO CT-TAX-AMOUNT
052300     WRITE FS-CART-TAX-REC
052400     ADD 1 TO WSS-TAXED-COUNT
052500     .
052600
052700*===============================================================*
052800*    ECRIRE-ANOMALIE - WRITE THE REJECTED ITEM TO ANOMOT.  THE
052900*    ERROR TEXT BELOW IS A FIXED LITERAL RATHER THAN A BUILT
053000*    MESSAGE BECAUSE THERE IS ONLY EVER ONE REASON AN ITEM ENDS
053100*    UP HERE - A BLANK, 'NA', OR UNRECOGNIZED LOCATION CODE - SO
053200*    THERE HAS NEVER BEEN A NEED TO DISTINGUISH THE THREE CASES
053300*    ON THE PRINTED ANOMALY LISTING.
053400
053500 ECRIRE-ANOMALIE.
053600     INITIALIZE FS-ANOMALY-REC
053700     MOVE CASE-NAME              TO AN-CASE-NAME
053800     MOVE ITEM-KEY                TO AN-ITEM-KEY
053900     MOVE ITEM-PRODUCT-NAME      TO AN-ITEM-PRODUCT-NAME
054000     MOVE ITEM-LOCATION          TO AN-ITEM-LOCATION
054100     MOVE "NO CONFIGURED TAX LOCATION FOR THIS ITEM" TO
054200         AN-ERROR-TEXT
054300     WRITE FS-ANOMALY-REC
054400     ADD 1 TO WSS-ANOMALY-COUNT
054500     .
054600
054700*===============================================================*
054800*    FIN-PGM - END OF JOB.  ALL FIVE FILES ARE ALREADY CLOSED BY
054900*    MAIN-PROCEDURE BEFORE THIS IS REACHED.
055000
055100 FIN-PGM.
055200     STOP RUN.
055300*===============================================================*
