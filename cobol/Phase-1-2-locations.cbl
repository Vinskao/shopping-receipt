000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  2-LOCATIONS.
000400 AUTHOR.  R HOLLOWAY.
000500 INSTALLATION.  MERCHANTS DATA CENTER.
000600 DATE-WRITTEN.  03/14/1987.
000700 DATE-COMPILED.
000800 SECURITY.  UNCLASSIFIED - BATCH PRODUCTION.
000900*****************************************************************
001000*PROGRAM  : 2-LOCATIONS
001100*PURPOSE  : READS THE RAW TAX LOCATION LIST (CODE, RATE, UP TO
001200*    TWO EXEMPT CATEGORY NAMES) AND BUILDS THE FIXED
001300*    LOCATION-RECORD WORK FILE USED BY 4-TAXCALC.  MISSING
001400*    TRAILING CATEGORIES ARE BLANK-PADDED.  ONE RECORD PER STORE
001500*    LOCATION CODE - THE FILE IS SMALL (RARELY MORE THAN A
001600*    HANDFUL OF ROWS) SO 4-TAXCALC LOADS THE WHOLE THING INTO A
001700*    TABLE RATHER THAN RE-READING IT PER CART ITEM.  THE RATE ON
001800*    THIS FILE IS THE LOCATION'S BASE TAX RATE; EXEMPT CATEGORIES
001900*    LISTED HERE ARE ZERO-RATED REGARDLESS OF THE BASE RATE.
002000*TECTONICS: COBC
002100*****************************************************************
002200*CHANGE LOG
002300*  DATE      INIT  TKT#     DESCRIPTION
002400*  03/14/87  RH    -----    ORIGINAL PROGRAM.
002500*  02/02/91  JM    WO-0410  ALLOWED SECOND EXEMPT CATEGORY TO BE
002600*                           OMITTED FROM THE SOURCE LINE (NY ROW).
002700*                           THE NY LOCATION ROW ONLY EVER CARRIED
002800*                           ONE EXEMPT CATEGORY AND THE OLD
002900*                           UNSTRING REQUIRED BOTH COMMAS TO BE
003000*                           PRESENT OR IT MISPLACED THE FIELDS.
003100*  06/18/94  KP    WO-0589  REGROUPED THE TWO EXEMPT CATEGORY
003200*                           FIELDS INTO A SEARCHABLE TABLE VIEW.
003300*                           4-TAXCALC SEARCHES THIS TABLE ONE
003400*                           ENTRY AT A TIME RATHER THAN COMPARING
003500*                           TWO SEPARATE FIELD NAMES.
003600*  11/09/98  SW    Y2K-014  REVIEWED FOR YEAR 2000 READINESS.  NO
003700*                           DATE FIELDS PRESENT ON THIS PROGRAM.
003800*  04/25/02  TN    WO-0772  ADDED WHOLE-RECORD ALTERNATE VIEW FOR
003900*                           THE LOCATION DUMP UTILITY (JCL LOCDUMP).
004000*  05/02/02  TN    WO-0772  CHANGED THE MAIN READ LOOP TO CALL OUT
004100*                           TO ITS OWN PARAGRAPH PER SHOP STANDARD
004200*                           4.2.
004300*  09/11/03  TN    WO-0801  MOVED THE LINE COUNTER OUT OF ITS OWN
004400*                           ONE-FIELD GROUP TO A STANDALONE 77
004500*                           LEVEL PER THE REVISED CODING STANDARD.
004600*                           SAME CHANGE MADE ACROSS ALL THE STAGE
004700*                           ONE PROGRAMS THIS QUARTER.
004800*****************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT LOCIN   ASSIGN TO LOCIN
005600         ORGANIZATION LINE SEQUENTIAL.
005700
005800     SELECT LOCOT   ASSIGN TO LOCOT
005900         ORGANIZATION LINE SEQUENTIAL.
006000
006100*****************************************************************
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500*    RAW LOCATION LIST - CODE,RATE,CATEGORY-1,CATEGORY-2 TEXT.
006600*    MAINTAINED BY HAND IN THE TAX DEPARTMENT - EXPECT THE
006700*    OCCASIONAL RATE CHANGE MID-YEAR WHEN A LOCATION'S RATE IS
006800*    REVISED BY THE STATE.
006900 FD  LOCIN.
007000 01  LI-RAW-LINE                  PIC X(80).
007100
007200*    FIXED LOCATION-RECORD WORK FILE - FEEDS 4-TAXCALC.
007300 FD  LOCOT.
007400 01  FS-LOCATION-REC.
007500     05  LOC-CODE                 PIC X(02).
007600     05  LOC-TAX-RATE             PIC S9V9(4).
007700     05  LOC-EXEMPT-CATEGORY-1    PIC X(12).
007800     05  LOC-EXEMPT-CATEGORY-2    PIC X(12).
007900     05  FILLER                   PIC X(11).
008000
008100*    EXEMPT CATEGORIES REGROUPED AS A TWO-ENTRY SEARCH TABLE,
008200*    WO-0589.  4-TAXCALC WALKS LOC-EXO-TABLE LOOKING FOR A MATCH
008300*    ON THE CART ITEM'S CATEGORY RATHER THAN COMPARING THE TWO
008400*    NAMED FIELDS ABOVE ONE AT A TIME.
008500 01  FS-LOCATION-EXO-R REDEFINES FS-LOCATION-REC.
008600     05  FILLER                   PIC X(07).
008700     05  LOC-EXO-TABLE OCCURS 2.
008800         10  LOC-EXO-CATEGORY     PIC X(12).
008900     05  FILLER                   PIC X(11).
009000
009100*    ALTERNATE WHOLE-RECORD VIEW - USED BY THE LOCDUMP UTILITY,
009200*    WO-0772, WHEN TAX DEPARTMENT WANTS A QUICK PRINT OF THE
009300*    LOCATION TABLE WITHOUT NAMING EVERY FIELD.
009400 01  FS-LOCATION-REC-DUMP REDEFINES FS-LOCATION-REC.
009500     05  FS-LOC-DUMP-TEXT         PIC X(37).
009600
009700*****************************************************************
009800 WORKING-STORAGE SECTION.
009900
010000*    STANDALONE SCRATCH ITEM - SHOP STANDARD 4.2, ADDED WO-0801.
010100 77  WSS-LINE-COUNT               PIC 9(5) COMP VALUE 0.
010200
010300*    END-OF-FILE SWITCH - SET BY LIRE-UNE-LIGNE, TESTED BY THE
010400*    PERFORM UNTIL IN MAIN-PROCEDURE.
010500 01  EOF-MANAGER.
010600     05  FIN-ENREG                PIC X(01) VALUE SPACE.
010700         88  FF                             VALUE HIGH-VALUE.
010800     05  FILLER                   PIC X(01).
010900
011000*    THE FOUR COMMA-SEPARATED FIELDS OFF ONE RAW LINE, BEFORE
011100*    THE RATE TEXT IS SPLIT INTO WHOLE/FRACTION BELOW.
011200 01  WSS-CSV-FIELDS.
011300     05  WSS-LOC-CODE             PIC X(02).
011400     05  WSS-RATE-TEXT            PIC X(10).
011500     05  WSS-CAT-1-TEXT           PIC X(12).
011600     05  WSS-CAT-2-TEXT           PIC X(12).
011700     05  FILLER                   PIC X(01).
011800
011900*    SPLIT RATE TEXT INTO WHOLE/FRACTION FOR NUMERIC BUILD.  THE
012000*    RAW FILE CARRIES THE RATE AS "0.0750" STYLE TEXT - A SINGLE
012100*    WHOLE-PART DIGIT AND FOUR FRACTION DIGITS - NEVER MORE THAN
012200*    ONE WHOLE DIGIT SINCE NO LOCATION HAS EVER TAXED AT 10% OR
012300*    HIGHER.
012400 01  WSS-RATE-PARTS.
012500     05  WSS-RATE-WHOLE           PIC 9(1).
012600     05  WSS-RATE-FRACTION        PIC 9(4).
012700     05  FILLER                   PIC X(01).
012800
012900*    RATE WORK AREA - REDEFINED FOR THE LOCDUMP UTILITY BELOW SO
013000*    THE RATE CAN BE PRINTED AS TEXT WITHOUT A SEPARATE EDIT
013100*    PICTURE.
013200 01  WSS-RATE-WORK.
013300     05  WSS-RATE-NUM             PIC S9V9(4).
013400     05  FILLER                   PIC X(01).
013500 01  WSS-RATE-WORK-X REDEFINES WSS-RATE-WORK.
013600     05  WSS-RATE-DISPLAY         PIC X(06).
013700
013800*****************************************************************
013900 PROCEDURE DIVISION.
014000*    MAIN-PROCEDURE - OPENS BOTH FILES, DRIVES THE READ LOOP, AND
014100*    CLOSES OUT.  KEPT SHORT PER SHOP STANDARD 4.2.
014200 MAIN-PROCEDURE.
014300
014400     OPEN INPUT LOCIN
014500     OPEN OUTPUT LOCOT
014600
014700     PERFORM LIRE-UNE-LIGNE UNTIL FF
014800
014900     CLOSE LOCIN LOCOT
015000
015100     PERFORM FIN-PGM
015200     .
015300
015400*===============================================================*
015500*    LIRE-UNE-LIGNE - READ ONE RAW LINE.  AT END-OF-FILE, SET
015600*    THE SWITCH; OTHERWISE SPLIT AND BUILD THE OUTPUT RECORD AND
015700*    WRITE IT.  CALLED REPEATEDLY BY MAIN-PROCEDURE.  THE FILE IS
015800*    SMALL ENOUGH THAT NO ANOMALY REPORTING WAS EVER ADDED HERE -
015900*    IF A LOCATION ROW LOOKS WRONG IT IS FOUND AND FIXED BY HAND
016000*    IN THE TAX DEPARTMENT'S SOURCE FILE, NOT ON A COMPUTER
016100*    REPORT.
016200
016300 LIRE-UNE-LIGNE.
016400     READ LOCIN
016500         AT END
016600             SET FF TO TRUE
016700         NOT AT END
016800             PERFORM SPLIT-LOCATION-LINE
016900             PERFORM BUILD-LOCATION-RECORD
017000             WRITE FS-LOCATION-REC
017100             ADD 1 TO WSS-LINE-COUNT
017200     END-READ
017300     .
017400
017500*===============================================================*
017600*    SPLIT-LOCATION-LINE - PULL THE FOUR COMMA-SEPARATED FIELDS
017700*    OFF THE RAW LINE.  TRAILING FIELDS ARE LEFT BLANK BY
017800*    UNSTRING WHEN THE SOURCE LINE HAS FEWER THAN FOUR FIELDS -
017900*    THIS IS WHAT WO-0410 RELIES ON FOR THE NY ROW.  THE RATE
018000*    TEXT IS THEN SPLIT A SECOND TIME ON THE DECIMAL POINT SO
018100*    BUILD-LOCATION-RECORD CAN COMPUTE THE SIGNED NUMERIC RATE.
018200
018300 SPLIT-LOCATION-LINE.
018400     INITIALIZE WSS-CSV-FIELDS WSS-RATE-PARTS
018500     UNSTRING LI-RAW-LINE DELIMITED BY ","
018600         INTO WSS-LOC-CODE WSS-RATE-TEXT
018700              WSS-CAT-1-TEXT WSS-CAT-2-TEXT
018800     END-UNSTRING
018900     UNSTRING WSS-RATE-TEXT DELIMITED BY "."
019000         INTO WSS-RATE-WHOLE WSS-RATE-FRACTION
019100     END-UNSTRING
019200     .
019300
019400*===============================================================*
019500*    BUILD-LOCATION-RECORD - ASSEMBLE THE FIXED OUTPUT RECORD.
019600*    THE COMPUTE BELOW REBUILDS THE RATE AS A TRUE DECIMAL VALUE
019700*    FROM THE WHOLE/FRACTION PARTS SPLIT ABOVE - DIVIDING THE
019800*    FRACTION BY 10000 RATHER THAN MOVING IT DIRECTLY PRESERVES
019900*    THE FOUR DECIMAL PLACES CARRIED BY THE RAW SOURCE FILE.
020000
020100 BUILD-LOCATION-RECORD.
020200     INITIALIZE FS-LOCATION-REC
020300     MOVE WSS-LOC-CODE TO LOC-CODE
020400     MOVE WSS-CAT-1-TEXT TO LOC-EXEMPT-CATEGORY-1
020500     MOVE WSS-CAT-2-TEXT TO LOC-EXEMPT-CATEGORY-2
020600     COMPUTE LOC-TAX-RATE =
020700         WSS-RATE-WHOLE + (WSS-RATE-FRACTION / 10000)
020800     .
020900
021000*===============================================================*
021100*    FIN-PGM - END OF JOB.  BOTH FILES ARE ALREADY CLOSED BY
021200*    MAIN-PROCEDURE BEFORE THIS IS REACHED.
021300
021400 FIN-PGM.
021500     STOP RUN.
021600*===============================================================*
