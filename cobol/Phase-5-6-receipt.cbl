000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  6-RECEIPT.
000400 AUTHOR.  J MARTINEZ.
000500 INSTALLATION.  MERCHANTS DATA CENTER.
000600 DATE-WRITTEN.  02/25/1991.
000700 DATE-COMPILED.
000800 SECURITY.  UNCLASSIFIED - BATCH PRODUCTION.
000900*****************************************************************
001000*PROGRAM  : 6-RECEIPT
001100*PURPOSE  : READS THE CASE-TOTALS WORK FILE (ONE 'D' RECORD PER
001200*    SORTED ITEM FOLLOWED BY ONE 'S' SUMMARY RECORD PER CASE) AND
001300*    PRINTS ONE BORDERED 55-CHARACTER RECEIPT BOX PER CASE TO THE
001400*    RECEIPT REPORT, SEPARATED BY A BLANK LINE.  THIS IS THE LAST
001500*    STEP OF THE NIGHTLY RECEIPT RUN - NO FURTHER PHASE FOLLOWS,
001600*    SO THIS PROGRAM'S OUTPUT IS WHAT THE CUSTOMER SEES.  A BUG
001700*    HERE IS THE ONE MOST LIKELY TO GENERATE A STORE-LEVEL PHONE
001800*    CALL RATHER THAN A QUIET DATA DISCREPANCY CAUGHT LATER.
001900*
002000*    6-RECEIPT DOES NOT RECOMPUTE ANYTHING - EVERY DOLLAR FIGURE
002100*    AND EVERY ITEM NAME ARRIVES ALREADY FINISHED FROM 5-TOTAUX.
002200*    THIS PROGRAM'S ONLY JOB IS LAYOUT: BORDERS, COLUMN SPACING,
002300*    AND RIGHT-JUSTIFYING THE AMOUNTS WITH THE NUMERIC-EDITED
002400*    WORK FIELDS DECLARED BELOW.
002500*TECTONICS: COBC
002600*****************************************************************
002700*CHANGE LOG
002800*  DATE      INIT  TKT#     DESCRIPTION
002900*  02/25/91  JM    -----    ORIGINAL PROGRAM.
003000*  09/03/93  KP    WO-0522  BUILT THE HEADER AND BORDER LINES ONCE
003100*                           AT START-UP INSTEAD OF PER CASE - RUN
003200*                           TIME ON THE FULL CASE FILE WAS TOO SLOW
003300*                           WHEN THE TWO CONSTANT LINES WERE BEING
003400*                           REBUILT FROM SCRATCH FOR EVERY SINGLE
003500*                           CASE IN THE FILE.  THEY NEVER CHANGE
003600*                           WITHIN A RUN SO THIS ONLY COST TIME.
003700*  11/09/98  SW    Y2K-014  REVIEWED FOR YEAR 2000 READINESS.  NO
003800*                           DATE FIELDS PRESENT ON THIS PROGRAM.
003900*  04/26/02  TN    WO-0776  ADDED FIVE BYTES OF RESERVE FILLER TO
004000*                           THE OUTPUT RECORD FOR THE PAGE-STAMP
004100*                           FIELD PLANNED FOR THE PRINTED-FORM RUN.
004200*                           THE PAGE-STAMP WORK WAS LATER SHELVED
004300*                           BUT THE RESERVE BYTES WERE LEFT IN
004400*                           PLACE - THE OUTPUT RECORD LENGTH IS
004500*                           NOW PART OF THE INTERFACE CONTRACT WITH
004600*                           THE PRINT-SPOOL JCL AND SHOULD NOT
004700*                           SHRINK BACK DOWN WITHOUT COORDINATING
004800*                           WITH OPERATIONS.
004900*  04/29/02  TN    WO-0776  ADDED WHOLE-LINE ALTERNATE VIEWS FOR
005000*                           THE RECEIPT DUMP UTILITY BELOW.
005100*  05/02/02  TN    WO-0776  CHANGED THE MAIN READ LOOP TO CALL OUT
005200*                           TO ITS OWN PARAGRAPH PER SHOP STANDARD
005300*                           4.2.
005400*  09/11/03  TN    WO-0801  MOVED THE CASE COUNTER AND THE LINE
005500*                           COUNTER OUT OF THEIR ONE-GROUP
005600*                           WSS-COUNTS RECORD TO STANDALONE 77
005700*                           LEVELS - SAME CLEANUP DONE SHOP-WIDE
005800*                           THIS QUARTER, NO LOGIC CHANGE.  ALSO
005900*                           RENUMBERED THE START-OF-RUN STEPS AS A
006000*                           SINGLE 0100-INIT RANGE PER THE OLDER
006100*                           NUMBERED-PARAGRAPH STANDARD, SINCE THE
006200*                           REST OF THIS PROGRAM'S CONTROL FLOW WAS
006300*                           WRITTEN BEFORE STANDARD 4.2 REPLACED
006400*                           NUMBERED RANGES WITH NAMED PARAGRAPHS.
006500*****************************************************************
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT CASOT   ASSIGN TO CASOT
007300         ORGANIZATION LINE SEQUENTIAL.
007400
007500     SELECT RECEOT  ASSIGN TO RECEOT
007600         ORGANIZATION LINE SEQUENTIAL.
007700
007800*****************************************************************
007900 DATA DIVISION.
008000 FILE SECTION.
008100
008200*    CASE-TOTALS WORK FILE, INPUT HERE - BUILT BY 5-TOTAUX.  THE
008300*    'D'/'S' RECORD-TYPE BYTE IS WHAT TELLS THIS PROGRAM WHEN ONE
008400*    CASE ENDS AND THE NEXT BEGINS - THERE IS NO SEPARATE
008500*    TRAILER OR CASE-COUNT RECORD ON THIS FILE.
008600 FD  CASOT.
008700 01  FS-CASE-REC.
008800     05  CR-REC-TYPE               PIC X(01).
008900     05  CR-CASE-NAME              PIC X(20).
009000     05  CR-ITEM-NAME              PIC X(20).
009100     05  CR-ITEM-QUANTITY          PIC S9(4).
009200     05  CR-ITEM-PRICE             PIC S9(5)V99.
009300     05  CR-CASE-SUBTOTAL          PIC S9(7)V99.
009400     05  CR-CASE-TAX               PIC S9(7)V99.
009500     05  CR-CASE-TOTAL             PIC S9(7)V99.
009600     05  FILLER                    PIC X(10).
009700
009800*    RECEIPT REPORT - ONE PRINTED BOX LINE PER RECORD.  THE FIVE
009900*    RESERVE BYTES OF FILLER WERE ADDED WO-0776 FOR A PAGE-STAMP
010000*    FIELD THAT WAS NEVER BUILT - SEE THE CHANGE LOG ABOVE.
010100 FD  RECEOT.
010200 01  FS-RECEIPT-REC.
010300     05  RC-LINE-TEXT              PIC X(55).
010400     05  FILLER                    PIC X(05).
010500
010600*****************************************************************
010700 WORKING-STORAGE SECTION.
010800
010900*    STANDALONE SCRATCH COUNTERS - SHOP STANDARD 4.2, ADDED
011000*    WO-0801.  WSS-CASE-COUNT IS INCREMENTED ONCE PER CLOSED
011100*    RECEIPT BOX; WSS-LINE-COUNT IS INCREMENTED ONCE PER LINE
011200*    ACTUALLY WRITTEN TO RECEOT AND EXISTS SO OPERATIONS CAN
011300*    CONFIRM THE PRINT RUN FINISHED CLEAN AGAINST THE JOB LOG
011400*    LINE COUNT.
011500 77  WSS-CASE-COUNT                PIC 9(5) COMP VALUE 0.
011600 77  WSS-LINE-COUNT                PIC 9(5) COMP VALUE 0.
011700
011800*    END-OF-FILE SWITCH - SET BY LIRE-UNE-LIGNE, TESTED BY THE
011900*    PERFORM UNTIL IN MAIN-PROCEDURE.
012000 01  EOF-MANAGER.
012100     05  FIN-ENREG                 PIC X(01) VALUE SPACE.
012200         88  FF                              VALUE HIGH-VALUE.
012300     05  FILLER                    PIC X(01).
012400
012500*    TRACKS WHETHER A RECEIPT BOX IS CURRENTLY OPEN (BORDER AND
012600*    HEADER ALREADY WRITTEN, SUMMARY AND CLOSING BORDER STILL TO
012700*    COME).  SET ON THE FIRST DETAIL LINE OF A CASE, CLEARED WHEN
012800*    THE SUMMARY RECORD CLOSES THE BOX OUT.
012900*
013000*    A KEPT-SIMPLE 88-LEVEL SWITCH RATHER THAN A THIRD EOF-STYLE
013100*    "FF"-NAMED FLAG - THIS ONE TRACKS AN IN-FLIGHT BOX, NOT AN
013200*    END-OF-FILE CONDITION, SO IT KEEPS ITS OWN NAME TO AVOID
013300*    CONFUSING FUTURE MAINTAINERS SCANNING FOR EOF-MANAGER USES.
013400 01  WSS-CASE-STATUS.
013500     05  WSS-CASE-OPEN             PIC 9(1) VALUE 0.
013600         88  WSS-CASE-OPEN-YES               VALUE 1.
013700     05  FILLER                    PIC X(01).
013800
013900*    BORDER LINE - BUILT ONCE AT START-UP, WO-0522.  THE DASH
014000*    FILL IS APPLIED IN 0100-INIT BELOW SINCE VALUE CLAUSES
014100*    CANNOT REPEAT A LITERAL ACROSS A WHOLE FIELD AT COMPILE TIME.
014200 01  WS-BORDER-LINE.
014300     05  FILLER                    PIC X(01) VALUE "+".
014400     05  WS-BORDER-DASHES          PIC X(53) VALUE SPACES.
014500     05  FILLER                    PIC X(01) VALUE "+".
014600
014700*    COLUMN HEADER LINE - BUILT ONCE AT START-UP, WO-0522.  THE
014800*    THREE COLUMN LABELS ARE POSITIONED IN 0100-INIT BELOW TO
014900*    LINE UP OVER THEIR RESPECTIVE 17-CHARACTER ITEM COLUMNS.
015000 01  WS-HEADER-LINE.
015100     05  FILLER                    PIC X(01) VALUE "|".
015200     05  WS-HDR-ITEM               PIC X(17) VALUE "item".
015300     05  FILLER                    PIC X(01) VALUE SPACE.
015400     05  WS-HDR-PRICE              PIC X(17) VALUE SPACES.
015500     05  FILLER                    PIC X(01) VALUE SPACE.
015600     05  WS-HDR-QTY                PIC X(17) VALUE SPACES.
015700     05  FILLER                    PIC X(01) VALUE "|".
015800
015900*    INTERIOR BLANK LINE - HEADER/ITEM AND ITEM/SUMMARY SEPARATOR,
016000*    AND ALSO THE BLANK LINE BETWEEN ONE CASE'S BOX AND THE NEXT.
016100 01  WS-BLANK-LINE.
016200     05  FILLER                    PIC X(01) VALUE "|".
016300     05  FILLER                    PIC X(53) VALUE SPACES.
016400     05  FILLER                    PIC X(01) VALUE "|".
016500
016600*    ONE ITEM ROW - NAME, PRICE, QTY, EACH 17 CHARACTERS WIDE.
016700*    THE ITEM NAME ARRIVES ALREADY TITLE-CASED BY 5-TOTAUX (R8) -
016800*    THIS PROGRAM DOES NO FURTHER TEXT EDITING ON IT.
016900 01  WS-ITEM-LINE.
017000     05  FILLER                    PIC X(01) VALUE "|".
017100     05  WS-IL-NAME                PIC X(17).
017200     05  FILLER                    PIC X(01) VALUE SPACE.
017300     05  WS-IL-PRICE               PIC X(17).
017400     05  FILLER                    PIC X(01) VALUE SPACE.
017500     05  WS-IL-QTY                 PIC X(17).
017600     05  FILLER                    PIC X(01) VALUE "|".
017700
017800*    ALTERNATE WHOLE-LINE VIEW - USED BY THE RECEIPT DUMP, WO-0776,
017900*    WHEN A BOX PRINTS MISALIGNED AND SOMEONE NEEDS TO SEE THE
018000*    RAW 55 BYTES RATHER THAN THE THREE NAMED COLUMNS.
018100 01  WS-ITEM-LINE-DUMP REDEFINES WS-ITEM-LINE.
018200     05  WS-IL-DUMP-TEXT           PIC X(55).
018300
018400*    ONE SUMMARY ROW - LABEL LEFT, AMOUNT FLUSH TO THE RIGHT EDGE.
018500*    ALL THREE SUMMARY LINES (SUBTOTAL, TAX, TOTAL) SHARE THIS
018600*    SAME LAYOUT, BUILT BY THE ONE ECRIRE-LIGNE-SOMMAIRE PARAGRAPH.
018700 01  WS-SUMMARY-LINE.
018800     05  FILLER                    PIC X(01) VALUE "|".
018900     05  WS-SL-BODY                PIC X(53) VALUE SPACES.
019000     05  FILLER                    PIC X(01) VALUE "|".
019100
019200*    ALTERNATE WHOLE-LINE VIEW - USED BY THE RECEIPT DUMP, WO-0776.
019300 01  WS-SUMMARY-LINE-DUMP REDEFINES WS-SUMMARY-LINE.
019400     05  WS-SL-DUMP-TEXT           PIC X(55).
019500
019600*    NUMERIC-EDITED WORK FIELDS FOR RIGHT-JUSTIFIED AMOUNTS (R11,
019700*    R12).  THE SUPPRESSED-ZERO Z PICTURE IS WHAT GIVES THE
019800*    RECEIPT ITS RIGHT-JUSTIFIED, LEADING-BLANK-FILLED LOOK RATHER
019900*    THAN PRINTING A STRING OF LEADING ZEROS ON A SMALL AMOUNT.
020000 01  WS-EDIT-PRICE                 PIC Z(13)9.99.
020100 01  WS-EDIT-PRICE-X REDEFINES WS-EDIT-PRICE PIC X(17).
020200 01  WS-EDIT-QTY                   PIC Z(16)9.
020300 01  WS-EDIT-QTY-X REDEFINES WS-EDIT-QTY PIC X(17).
020400 01  WS-EDIT-AMT                   PIC Z(06)9.99.
020500
020600*    LABEL/AMOUNT PAIR PASSED INTO ECRIRE-LIGNE-SOMMAIRE - ONE OF
020700*    THE THREE SUMMARY VALUES (SUBTOTAL, TAX, TOTAL) AT A TIME.
020800 01  WSS-SUMMARY-WORK.
020900     05  WSS-SL-LABEL              PIC X(08).
021000     05  WSS-SL-AMOUNT             PIC S9(7)V99.
021100     05  FILLER                    PIC X(01).
021200
021300*****************************************************************
021400 PROCEDURE DIVISION.
021500*    MAIN-PROCEDURE - DRIVES THE WHOLE RUN.  THE START-OF-RUN
021600*    STEPS (BUILD THE CONSTANT LINES, OPEN BOTH FILES) ARE
021700*    NUMBERED AS A SINGLE 0100-INIT RANGE PER THE OLDER SHOP
021800*    CONVENTION RATHER THAN BROKEN OUT INTO SEPARATELY NAMED
021900*    PARAGRAPHS - THIS PROGRAM PREDATES STANDARD 4.2 AND WAS
022000*    NEVER FULLY CONVERTED OVER TO IT.
022100
022200 MAIN-PROCEDURE.
022300
022400     PERFORM 0100-INIT THRU 0100-INIT-EXIT
022500
022600     PERFORM LIRE-UNE-LIGNE UNTIL FF
022700
022800     CLOSE CASOT RECEOT
022900
023000     PERFORM FIN-PGM
023100     .
023200
023300*===============================================================*
023400*    0100-INIT THRU 0100-INIT-EXIT - BUILD THE BORDER AND HEADER
023500*    LINES ONE TIME ONLY, SINCE THEY ARE IDENTICAL FOR EVERY CASE
023600*    (WO-0522), THEN OPEN THE INPUT AND OUTPUT FILES.  GO TO
023700*    0100-INIT-EXIT IS NOT USED TODAY - THE RANGE IS LEFT OPEN AS
023800*    A NUMBERED SEQUENCE SO A FUTURE VALIDATION STEP (FOR EXAMPLE,
023900*    CONFIRMING CASOT IS NOT EMPTY) CAN BE INSERTED AND SKIPPED TO
024000*    THE EXIT WITHOUT RESTRUCTURING THIS PARAGRAPH.
024100
024200 0100-INIT.
024300     MOVE ALL "-" TO WS-BORDER-DASHES
024400     MOVE "price" TO WS-HDR-PRICE(13:5)
024500     MOVE "qty" TO WS-HDR-QTY(15:3)
024600
024700     OPEN INPUT CASOT
024800     OPEN OUTPUT RECEOT
024900     .
025000 0100-INIT-EXIT.
025100     EXIT.
025200
025300*===============================================================*
025400*    LIRE-UNE-LIGNE - READ ONE CASE-TOTALS RECORD AND ROUTE IT BY
025500*    RECORD TYPE, OR SET THE END-OF-FILE SWITCH.  CALLED
025600*    REPEATEDLY BY MAIN-PROCEDURE.  A RECORD TYPE OTHER THAN 'D'
025700*    OR 'S' CANNOT OCCUR - 5-TOTAUX NEVER WRITES ANYTHING ELSE TO
025800*    THIS FILE - SO THE EVALUATE BELOW CARRIES NO WHEN-OTHER.
025900
026000 LIRE-UNE-LIGNE.
026100     READ CASOT
026200         AT END
026300             SET FF TO TRUE
026400         NOT AT END
026500             EVALUATE CR-REC-TYPE
026600                 WHEN "D"
026700                     PERFORM TRAITER-DETAIL
026800                 WHEN "S"
026900                     PERFORM TRAITER-SOMMAIRE
027000             END-EVALUATE
027100     END-READ
027200     .
027300
027400*===============================================================*
027500*    TRAITER-DETAIL - OPEN THE BOX FOR A NEW CASE ON ITS FIRST
027600*    ITEM, THEN PRINT THE ITEM ROW (R8 NAME ALREADY FORMATTED BY
027700*    5-TOTAUX, R10 ITEMS ALREADY SORTED, R11, R12).  THE
027800*    WSS-CASE-OPEN-YES TEST IS WHAT DISTINGUISHES THE FIRST ITEM
027900*    OF A CASE FROM ALL THE REST - ONLY THE FIRST ONE TRIGGERS THE
028000*    BORDER AND HEADER.
028100
028200 TRAITER-DETAIL.
028300     IF NOT WSS-CASE-OPEN-YES
028400         PERFORM OUVRIR-CASE
028500     END-IF
028600     PERFORM ECRIRE-LIGNE-ARTICLE
028700     .
028800
028900*===============================================================*
029000*    OUVRIR-CASE - PRINT THE TOP BORDER, THE COLUMN HEADER, AND
029100*    THE BLANK LINE THAT SEPARATES IT FROM THE ITEM ROWS, AND
029200*    MARK THE BOX OPEN SO SUBSEQUENT ITEMS IN THIS CASE DO NOT
029300*    REPEAT THE BORDER AND HEADER.
029400
029500 OUVRIR-CASE.
029600     WRITE FS-RECEIPT-REC FROM WS-BORDER-LINE
029700     ADD 1 TO WSS-LINE-COUNT
029800     WRITE FS-RECEIPT-REC FROM WS-HEADER-LINE
029900     ADD 1 TO WSS-LINE-COUNT
030000     WRITE FS-RECEIPT-REC FROM WS-BLANK-LINE
030100     ADD 1 TO WSS-LINE-COUNT
030200     MOVE 1 TO WSS-CASE-OPEN
030300     .
030400
030500*===============================================================*
030600*    ECRIRE-LIGNE-ARTICLE - FORMAT AND PRINT ONE ITEM ROW.  THE
030700*    Z-PICTURE EDIT FIELDS ABOVE DO THE RIGHT-JUSTIFICATION -
030800*    THIS PARAGRAPH ONLY MOVES VALUES THROUGH THEM.
030900
031000 ECRIRE-LIGNE-ARTICLE.
031100     MOVE CR-ITEM-NAME TO WS-IL-NAME
031200     MOVE CR-ITEM-PRICE TO WS-EDIT-PRICE
031300     MOVE WS-EDIT-PRICE TO WS-IL-PRICE
031400     MOVE CR-ITEM-QUANTITY TO WS-EDIT-QTY
031500     MOVE WS-EDIT-QTY TO WS-IL-QTY
031600     WRITE FS-RECEIPT-REC FROM WS-ITEM-LINE
031700     ADD 1 TO WSS-LINE-COUNT
031800     .
031900
032000*===============================================================*
032100*    TRAITER-SOMMAIRE - R6, R7: PRINT THE BLANK SEPARATOR, THE
032200*    THREE SUMMARY ROWS, THE BOTTOM BORDER, AND THE BLANK LINE
032300*    THAT SEPARATES THIS CASE'S BOX FROM THE NEXT ONE.  THIS IS
032400*    ALSO WHERE THE BOX IS MARKED CLOSED AND THE CASE COUNTER IS
032500*    INCREMENTED - A CASE IS NOT COUNTED UNTIL ITS SUMMARY RECORD
032600*    HAS ACTUALLY BEEN PRINTED.
032700*
032800*    THE ORDER OF THE THREE SUMMARY LINES - SUBTOTAL, THEN TAX,
032900*    THEN TOTAL - MATCHES HOW A CUSTOMER READS A PAPER RECEIPT
033000*    AND HAS NEVER CHANGED SINCE THE ORIGINAL PROGRAM; IT IS NOT
033100*    DRIVEN OFF ANY TABLE OR PARAMETER, SO CHANGING THE ORDER
033200*    MEANS EDITING THIS PARAGRAPH DIRECTLY.
033300
033400 TRAITER-SOMMAIRE.
033500     WRITE FS-RECEIPT-REC FROM WS-BLANK-LINE
033600     ADD 1 TO WSS-LINE-COUNT
033700
033800     MOVE "subtotal" TO WSS-SL-LABEL
033900     MOVE CR-CASE-SUBTOTAL TO WSS-SL-AMOUNT
034000     PERFORM ECRIRE-LIGNE-SOMMAIRE
034100
034200     MOVE "tax" TO WSS-SL-LABEL
034300     MOVE CR-CASE-TAX TO WSS-SL-AMOUNT
034400     PERFORM ECRIRE-LIGNE-SOMMAIRE
034500
034600     MOVE "total" TO WSS-SL-LABEL
034700     MOVE CR-CASE-TOTAL TO WSS-SL-AMOUNT
034800     PERFORM ECRIRE-LIGNE-SOMMAIRE
034900
035000     WRITE FS-RECEIPT-REC FROM WS-BORDER-LINE
035100     ADD 1 TO WSS-LINE-COUNT
035200     WRITE FS-RECEIPT-REC FROM WS-BLANK-LINE
035300     ADD 1 TO WSS-LINE-COUNT
035400
035500     ADD 1 TO WSS-CASE-COUNT
035600     MOVE 0 TO WSS-CASE-OPEN
035700     .
035800
035900*===============================================================*
036000*    ECRIRE-LIGNE-SOMMAIRE - BUILD AND PRINT ONE LABEL/AMOUNT
036100*    SUMMARY ROW, AMOUNT FLUSH TO INTERIOR COLUMN 53.  THE LABEL
036200*    STARTS AT COLUMN 1 OF THE INTERIOR AND THE AMOUNT STARTS AT
036300*    COLUMN 44 - THE GAP BETWEEN THEM IS WHAT MAKES THE AMOUNT
036400*    LOOK RIGHT-JUSTIFIED AGAINST THE BOX'S RIGHT BORDER.
036500
036600 ECRIRE-LIGNE-SOMMAIRE.
036700     MOVE SPACES TO WS-SL-BODY
036800     MOVE WSS-SL-LABEL TO WS-SL-BODY(1:8)
036900     MOVE WSS-SL-AMOUNT TO WS-EDIT-AMT
037000     MOVE WS-EDIT-AMT TO WS-SL-BODY(44:10)
037100     WRITE FS-RECEIPT-REC FROM WS-SUMMARY-LINE
037200     ADD 1 TO WSS-LINE-COUNT
037300     .
037400
037500*===============================================================*
037600*    FIN-PGM - END OF JOB.  BOTH FILES ARE ALREADY CLOSED BY
037700*    MAIN-PROCEDURE BEFORE THIS IS REACHED.
037800
037900 FIN-PGM.
038000     STOP RUN.
038100*===============================================================*
